000100***************************************************************00000100
000200* PRCECOPY  -  PRICE FILE RECORD LAYOUT                        *00000200
000300*                                                               *00000300
000400* ONE ENTRY PER LAST-TRADED-PRICE QUOTE FOR A SINGLE INSTRUMENT.*00000400
000500* SYMBOL CARRIES THE QUOTE CURRENCY, E.G. BTC/USD, MATIC/GBP.   *00000500
000600* FED TO CRYPBAT ONE RECORD AT A TIME AND LOADED INTO THE       *00000600
000700* IN-MEMORY PRICE TABLE -  SEE WS-PRICE-TABLE IN CRYPBAT.       *00000700
000800*                                                               *00000800
000900*   MM/DD/YY  BY     TICKET   DESCRIPTION                       *00000900
001000*   -------- ------  -------  -----------------------------    *00001000
001100*   03/14/94  RJT     CT-0041  ORIGINAL LAYOUT                  *00001100
001200***************************************************************00001200
001300 01  PRICE-RECORD.                                              00001300
001400     05  PRC-SYMBOL              PIC X(12).                     00001400
001500     05  PRC-PRICE               PIC 9(11)V99.                  00001500
001600     05  FILLER                  PIC X(07).                     00001600
