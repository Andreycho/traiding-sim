000100***************************************************************00000100
000200* TRANCOPY  -  TRANSACTION HISTORY FILE RECORD LAYOUT          *00000200
000300*                                                               *00000300
000400* ONE RECORD PER ACCEPTED BUY OR SELL.  REJECTS AND RESETS ARE  *00000400
000500* NOT WRITTEN HERE - THEY SHOW ON THE PROCESSING REPORT ONLY.   *00000500
000600* THE FILE HOLDS ONLY THE TRANSACTIONS SINCE THE LAST RSET      *00000600
000700* ORDER, IF ANY - SEE WS-TRAN-TABLE / WS-TXN-CTR IN CRYPBAT.    *00000700
000800*                                                               *00000800
000900* NOTE - FIELD WIDTHS AS CARRIED SUM TO 86 BYTES                *00000900
001000* (10+12+15+13+13+19+4), ALREADY PAST THE 80 CALLED OUT FOR THE *00001000
001100* RECORD AS A WHOLE. CARRIED AS LAID OUT, WITH NO PAD - THERE IS*00001100
001200* NO ROOM LEFT FOR ONE.                                         *00001200
001300*                                                               *00001300
001400*   MM/DD/YY  BY     TICKET   DESCRIPTION                       *00001400
001500*   -------- ------  -------  -----------------------------    *00001500
001600*   03/14/94  RJT     CT-0041  ORIGINAL LAYOUT                  *00001600
001650*   07/22/94  RJT     CT-0059  ADDED FILLER PAD                  *00001650
001700***************************************************************00001700
001800 01  TRANSACTION-RECORD.                                        00001800
001900     05  TRN-ID                  PIC 9(10).                     00001900
002000     05  TRN-CRYPTO              PIC X(12).                     00002000
002100     05  TRN-AMOUNT              PIC 9(09)V9(06).                00002100
002200     05  TRN-PRICE               PIC 9(11)V99.                  00002200
002300     05  TRN-TOTAL               PIC 9(11)V99.                  00002300
002400     05  TRN-DATETIME            PIC X(19).                     00002400
002500     05  TRN-TYPE                PIC X(04).                     00002500
002550     05  FILLER                  PIC X(01).                     00002550
