000100***************************************************************00000100
000200* ORDRCOPY  -  ORDER FILE RECORD LAYOUT                        *00000200
000300*                                                               *00000300
000400* ONE TRADE ORDER PER RECORD - BUY, SELL, OR RSET (ACCOUNT      *00000400
000500* RESET, NO CRYPTO/AMOUNT REQUIRED).  READ IN ARRIVAL ORDER;    *00000500
000600* NOT SORTED, NOT KEYED.                                        *00000600
000700*                                                               *00000700
000800*   MM/DD/YY  BY     TICKET   DESCRIPTION                       *00000800
000900*   -------- ------  -------  -----------------------------    *00000900
001000*   03/14/94  RJT     CT-0041  ORIGINAL LAYOUT                  *00001000
001100*   11/09/95  DWS     CT-0117  ADDED RSET ORDER TYPE            *00001100
001200***************************************************************00001200
001300 01  ORDER-RECORD.                                              00001300
001400     05  ORD-TYPE                PIC X(04).                     00001400
001500         88  ORD-TYPE-BUY             VALUE 'BUY '.              00001500
001600         88  ORD-TYPE-SELL            VALUE 'SELL'.              00001600
001700         88  ORD-TYPE-RESET           VALUE 'RSET'.              00001700
001800     05  ORD-CRYPTO              PIC X(12).                     00001800
001900     05  ORD-AMOUNT              PIC 9(09)V9(06).                00001900
002000     05  FILLER                  PIC X(01).                     00002000
