000100***************************************************************00000100
000200* HOLDTAB  -  IN-MEMORY HOLDINGS TABLE, SHARED SHAPE           *00000200
000300*                                                               *00000300
000400* COPIED TWICE WITH REPLACING - ONCE INTO CRYPBAT'S             *00000400
000500* WORKING-STORAGE (TAG = WS) AND ONCE INTO CRYPRUL'S LINKAGE    *00000500
000600* SECTION (TAG = LK) - SO THE CALL 'CRYPRUL' USING HAND-OFF     *00000600
000700* LINES UP BYTE FOR BYTE ON BOTH ENDS.  SAME IDEA AS THE OLD    *00000700
000800* CUSTCOPY ==:TAG:== TRICK ON THE CUSTOMER CONVERSION WORK.     *00000800
000900*                                                               *00000900
001000* AMOUNT IS CARRIED COMP-3 HERE (ARITHMETIC WORK AREA) - NOT    *00001000
001100* THE DISPLAY FORM WRITTEN TO THE HOLDINGS FILE, SEE HLDGCOPY.  *00001100
001200*                                                               *00001200
001300*   MM/DD/YY  BY     TICKET   DESCRIPTION                       *00001300
001400*   -------- ------  -------  -----------------------------    *00001400
001500*   03/14/94  RJT     CT-0041  ORIGINAL LAYOUT                  *00001500
001600***************************************************************00001600
001700 01  :TAG:-HOLDINGS-TABLE.                                      00001700
001800     05  :TAG:-HOLD-COUNT        PIC 9(03) COMP.                00001800
001850     05  FILLER                  PIC X(03).                     00001850
001900     05  :TAG:-HOLD-ENTRY OCCURS 50 TIMES                       00001900
002000                     INDEXED BY :TAG:-HOLD-IDX.                 00002000
002100         10  :TAG:-HLD-CRYPTO    PIC X(12).                     00002100
002200         10  :TAG:-HLD-AMOUNT    PIC 9(09)V9(06) COMP-3.        00002200
002250         10  FILLER              PIC X(02).                     00002250
