000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  CRYPBAT                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R J TATE                                              00000700
000800*                                                                 00000800
000900* READS A DAILY PRICE FILE AND AN ORDER FILE AND SIMULATES A      00000900
001000* SINGLE-ACCOUNT CRYPTOCURRENCY TRADING RUN AGAINST THEM - BUY,   00001000
001100* SELL AND RSET (ACCOUNT RESET) ORDERS.  WRITES THE UPDATED       00001100
001200* ACCOUNT MASTER, THE HOLDINGS FILE, THE TRANSACTION HISTORY      00001200
001300* AND A CONTROL-TOTALS PROCESSING REPORT.                         00001300
001400*                                                                 00001400
001500* THE ACTUAL BUY/SELL/RESET RULE SET LIVES IN CRYPRUL, CALLED     00001500
001600* ONCE PER ORDER.  THIS PROGRAM OWNS THE FILES, THE PRICE         00001600
001700* TABLE, THE TRANSACTION LEDGER AND THE REPORT.                   00001700
001800***************************************************************** 00001800
001900 IDENTIFICATION DIVISION.                                         00001900
002000 PROGRAM-ID.    CRYPBAT.                                          00002000
002100 AUTHOR.        R J TATE.                                         00002100
002200 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00002200
002300 DATE-WRITTEN.  03/14/94.                                         00002300
002400 DATE-COMPILED.                                                   00002400
002500 SECURITY.      NON-CONFIDENTIAL.                                 00002500
002600***************************************************************** 00002600
002700* CHANGE LOG                                                      00002700
002800*                                                                 00002800
002900* MM/DD/YY  BY     TICKET    DESCRIPTION                          00002900
003000* --------  -----  --------  --------------------------------     00003000
003100* 03/14/94  RJT    CT-0041   ORIGINAL PROGRAM                     00003100
003200* 07/22/94  RJT    CT-0059   ADDED HOLDINGS FILE - SELL COULD     00003200
003300*                            NOT REDUCE A POSITION TO ZERO        00003300
003400*                            WITHOUT LEAVING A GHOST RECORD       00003400
003500* 02/03/95  DWS    CT-0088   FIXED PRICE LOOKUP TO TRY THE BARE   00003500
003600*                            SYMBOL BEFORE symbol/USD             00003600
003700* 11/09/95  DWS    CT-0117   ADDED RSET ORDER TYPE AND THE        00003700
003800*                            720-APPLY-RESET-RULE PATH            00003800
003900* 06/18/96  RJT    CT-0140   TRANSACTION TABLE ENLARGED TO 2000   00003900
004000*                            ENTRIES - CT-0059 RUN OVERFLOWED IT  00004000
004100*                            AT 1200 ORDERS                       00004100
004200* 09/02/98  DWS    CT-0198   Y2K - CENTURY WINDOW ADDED TO THE    00004200
004300*                            RUN-DATE ACCEPT.  SEE                00004300
004400*                            WS-CURR-CENTURY-SPLIT BELOW          00004400
004500* 01/11/99  DWS    CT-0201   Y2K FOLLOW-UP - REPORT HEADER DATE   00004500
004600*                            NOW SHOWS 4-DIGIT YEAR               00004600
004700* 04/30/01  RJT    CT-0233   CONTROL TOTALS REPORT NOW COUNTS     00004700
004800*                            OPEN HOLDINGS POSITIONS AT EOJ       00004800
004900* 06/19/02  DWS    CT-0240   610-WRITE-HOLDINGS WAS CODED         00004900
005000*                            AGAINST WS-HOLD-IX, WHICH IS NEVER   00005000
005100*                            DECLARED - HOLDTAB.CPY NAMES THE     00005100
005200*                            INDEX WS-HOLD-IDX.  HOLDINGS FILE    00005200
005300*                            WAS NOT BEING WRITTEN AT ALL.        00005300
005400*                            CORRECTED EVERY REFERENCE.           00005400
005500* 06/19/02  DWS    CT-0242   77-LEVELS ADDED FOR SEVERAL          00005500
005600*                            STANDALONE COUNTERS AND WORK         00005600
005700*                            FIELDS PER THE SHOP STANDARDS        00005700
005800*                            REVIEW - SEE WORK-VARIABLES BELOW    00005800
005900* 07/03/02  RJT    CT-0243   DROPPED THE UNUSED CRYPTO-ALPHA      00005900
006000*                            CLASS TEST FROM SPECIAL-NAMES - IT   00006000
006100*                            WAS NEVER TESTED ANYWHERE IN THIS    00006100
006200*                            PROGRAM.  WIRED C01/TOP-OF-FORM      00006200
006300*                            INTO 400-INIT-REPORT'S PAGE-BREAK    00006300
006400*                            WRITE AND UPSI-0/STMT-TRACE INTO A   00006400
006500*                            NEW DIAGNOSTIC DISPLAY IN            00006500
006600*                            500-PROCESS-ORDERS SO NEITHER        00006600
006700*                            MNEMONIC SITS UNUSED - AUDIT FINDING.00006700
006800***************************************************************** 00006800
006900 ENVIRONMENT DIVISION.                                            00006900
007000 CONFIGURATION SECTION.                                           00007000
007100 SOURCE-COMPUTER.  IBM-390.                                       00007100
007200 OBJECT-COMPUTER.  IBM-390.                                       00007200
007300 SPECIAL-NAMES.                                                   00007300
007400    C01 IS TOP-OF-FORM                                            00007400
007500    UPSI-0 ON STMT-TRACE-ON OFF STMT-TRACE-OFF.                   00007500
007600*                                                                 00007600
007700 INPUT-OUTPUT SECTION.                                            00007700
007800*                                                                 00007800
007900*        SIX FILES FOR THIS RUN - TWO INPUT (PRICES, ORDERS) AND  00007900
008000*        FOUR OUTPUT (ACCOUNT, HOLDINGS, TRANSACTIONS,            00008000
008100*        REPORT-FILE). ALL SIX ARE SEQUENTIAL, FIXED-BLOCK,       00008100
008200*        ASSIGNED TO A LOGICAL NAME RESOLVED BY THE JCL FOR THE   00008200
008300*        STEP THIS PROGRAM RUNS UNDER NO HARD-CODED DATA SET NAME 00008300
008400*        OR PATH APPEARS IN THIS PROGRAM.                         00008400
008500 FILE-CONTROL.                                                    00008500
008600*                                                                 00008600
008700*        PRCFILE/ORDFILE/ACCTFILE/HLDFILE/TRNFILE/TRDRPT ARE THE  00008700
008800*        LOGICAL DD NAMES THIS SHOP'S JCL BINDS TO REAL DATA SETS 00008800
008900*        NEVER CHANGE THESE WITHOUT A MATCHING JCL CHANGE.        00008900
009000    SELECT PRICES        ASSIGN TO PRCFILE                        00009000
009100           ACCESS MODE   IS SEQUENTIAL                            00009100
009200           ORGANIZATION  IS SEQUENTIAL                            00009200
009300           FILE STATUS   IS WS-PRCFILE-STATUS.                    00009300
009400*                                                                 00009400
009500    SELECT ORDERS        ASSIGN TO ORDFILE                        00009500
009600           ACCESS MODE   IS SEQUENTIAL                            00009600
009700           ORGANIZATION  IS SEQUENTIAL                            00009700
009800           FILE STATUS   IS WS-ORDFILE-STATUS.                    00009800
009900*                                                                 00009900
010000    SELECT ACCOUNT       ASSIGN TO ACCTFILE                       00010000
010100           ACCESS MODE   IS SEQUENTIAL                            00010100
010200           ORGANIZATION  IS SEQUENTIAL                            00010200
010300           FILE STATUS   IS WS-ACCTFILE-STATUS.                   00010300
010400*                                                                 00010400
010500    SELECT HOLDINGS      ASSIGN TO HLDFILE                        00010500
010600           ACCESS MODE   IS SEQUENTIAL                            00010600
010700           ORGANIZATION  IS SEQUENTIAL                            00010700
010800           FILE STATUS   IS WS-HLDFILE-STATUS.                    00010800
010900*                                                                 00010900
011000    SELECT TRANSACTIONS  ASSIGN TO TRNFILE                        00011000
011100           ACCESS MODE   IS SEQUENTIAL                            00011100
011200           ORGANIZATION  IS SEQUENTIAL                            00011200
011300           FILE STATUS   IS WS-TRNFILE-STATUS.                    00011300
011400*                                                                 00011400
011500    SELECT REPORT-FILE   ASSIGN TO TRDRPT                         00011500
011600           ACCESS MODE   IS SEQUENTIAL                            00011600
011700           ORGANIZATION  IS SEQUENTIAL                            00011700
011800           FILE STATUS   IS WS-RPTFILE-STATUS.                    00011800
011900***************************************************************** 00011900
012000 DATA DIVISION.                                                   00012000
012100 FILE SECTION.                                                    00012100
012200*                                                                 00012200
012300*                                                                 00012300
012400*        DAILY PRICE QUOTE FILE - ONE RECORD PER CRYPTO SYMBOL THE00012400
012500*        SHOP IS QUOTING TODAY. READ ONCE AT THE TOP OF THE RUN A 00012500
012600*        LOADED ENTIRELY INTO WS-PRICE-TABLE - NEVER RE-READ.     00012600
012700 FD  PRICES                                                       00012700
012800    RECORDING MODE IS F                                           00012800
012900    LABEL RECORDS ARE STANDARD                                    00012900
013000    RECORD CONTAINS 32 CHARACTERS                                 00013000
013100    BLOCK CONTAINS 0 RECORDS                                      00013100
013200    DATA RECORD IS PRICE-RECORD.                                  00013200
013300 COPY PRCECOPY.                                                   00013300
013400*                                                                 00013400
013500*                                                                 00013500
013600*        BUY/SELL/RSET ORDER FILE FOR THIS RUN, READ SEQUENTIALLY 00013600
013700*        ONE ORDER AT A TIME AND PROCESSED IMMEDIATELY - NO ORDER 00013700
013800*        IS EVER HELD IN MEMORY LONGER THAN THE SINGLE PASS       00013800
013900*        THROUGH 500-PROCESS-ORDERS THAT HANDLES IT.              00013900
014000 FD  ORDERS                                                       00014000
014100    RECORDING MODE IS F                                           00014100
014200    LABEL RECORDS ARE STANDARD                                    00014200
014300    RECORD CONTAINS 32 CHARACTERS                                 00014300
014400    BLOCK CONTAINS 0 RECORDS                                      00014400
014500    DATA RECORD IS ORDER-RECORD.                                  00014500
014600 COPY ORDRCOPY.                                                   00014600
014700*                                                                 00014700
014800*                                                                 00014800
014900*        SINGLE-RECORD OUTPUT FILE CARRYING THE FINAL CASH BALANCE00014900
015000*        AT END OF JOB. WRITTEN ONCE BY 600-WRITE-OUTPUT-FILES.   00015000
015100 FD  ACCOUNT                                                      00015100
015200    RECORDING MODE IS F                                           00015200
015300    LABEL RECORDS ARE STANDARD                                    00015300
015400    RECORD CONTAINS 25 CHARACTERS                                 00015400
015500    BLOCK CONTAINS 0 RECORDS                                      00015500
015600    DATA RECORD IS ACCOUNT-RECORD.                                00015600
015700 COPY ACCTCOPY.                                                   00015700
015800*                                                                 00015800
015900*                                                                 00015900
016000*        END-OF-JOB SNAPSHOT OF EVERY OPEN CRYPTO POSITION - ONE  00016000
016100*        RECORD PER HOLDINGS TABLE ROW WITH AN AMOUNT GREATER THAN00016100
016200*        ZERO. REBUILT FROM SCRATCH EVERY RUN, NOT APPENDED TO.   00016200
016300 FD  HOLDINGS                                                     00016300
016400    RECORDING MODE IS F                                           00016400
016500    LABEL RECORDS ARE STANDARD                                    00016500
016600    RECORD CONTAINS 38 CHARACTERS                                 00016600
016700    BLOCK CONTAINS 0 RECORDS                                      00016700
016800    DATA RECORD IS HOLDING-RECORD.                                00016800
016900 COPY HLDGCOPY.                                                   00016900
017000*                                                                 00017000
017100*                                                                 00017100
017200*        HISTORY OF EVERY ACCEPTED BUY OR SELL SINCE THE LAST RSET00017200
017300*        ORDER (OR SINCE THE START OF THE RUN). WRITTEN AT END OF 00017300
017400*        JOB FROM THE IN-MEMORY LEDGER BUILT UP DURING ORDER      00017400
017500*        PROCESSING - NOT WRITTEN INCREMENTALLY AS ORDERS COME IN.00017500
017600 FD  TRANSACTIONS                                                 00017600
017700    RECORDING MODE IS F                                           00017700
017800    LABEL RECORDS ARE STANDARD                                    00017800
017900    RECORD CONTAINS 87 CHARACTERS                                 00017900
018000    BLOCK CONTAINS 0 RECORDS                                      00018000
018100    DATA RECORD IS TRANSACTION-RECORD.                            00018100
018200 COPY TRANCOPY.                                                   00018200
018300*                                                                 00018300
018400*                                                                 00018400
018500*        THE CONTROL-TOTALS PROCESSING REPORT - HEADER, ONE DETAIL00018500
018600*        LINE PER ORDER PROCESSED, AND THE STATISTICS BLOCK       00018600
018700*        WRITTEN BY 700-REPORT-TOTALS AT END OF JOB.              00018700
018800 FD  REPORT-FILE                                                  00018800
018900    RECORDING MODE IS F                                           00018900
019000    LABEL RECORDS ARE STANDARD                                    00019000
019100    RECORD CONTAINS 132 CHARACTERS                                00019100
019200    BLOCK CONTAINS 0 RECORDS                                      00019200
019300    DATA RECORD IS REPORT-RECORD.                                 00019300
019400 01  REPORT-RECORD               PIC X(132).                      00019400
019500***************************************************************** 00019500
019600 WORKING-STORAGE SECTION.                                         00019600
019700***************************************************************** 00019700
019800*                                                                 00019800
019900*                                                                 00019900
020000*        SYSTEM CLOCK VALUES PULLED ONCE AT THE TOP OF THE RUN.   00020000
020100*        THE RAW ACCEPT FORMATS COME BACK 2-DIGIT YEAR, NO CENTURY00020100
020200*        - SEE WS-CURR-CENTURY-SPLIT BELOW FOR HOW THE CENTURY    00020200
020300*        GETS ADDED BACK ON BEFORE ANYTHING IS WRITTEN TO THE     00020300
020400*        REPORT OR USED IN THE RUN TIMESTAMP STAMPED ON EVERY     00020400
020500*        TRANSACTION ROW.                                         00020500
020600 01  SYSTEM-DATE-AND-TIME.                                        00020600
020700    05  WS-CURR-DATE-RAW.                                         00020700
020800        10  WS-CURR-YY           PIC 9(02).                       00020800
020900        10  WS-CURR-MM           PIC 9(02).                       00020900
021000        10  WS-CURR-DD           PIC 9(02).                       00021000
021100    05  WS-CURR-TIME-RAW.                                         00021100
021200        10  WS-CURR-HH           PIC 9(02).                       00021200
021300        10  WS-CURR-MN           PIC 9(02).                       00021300
021400        10  WS-CURR-SS           PIC 9(02).                       00021400
021500        10  WS-CURR-HS           PIC 9(02).                       00021500
021600*                                                                 00021600
021700*                                                                 00021700
021800*        WS-CURR-CENTURY-CTL/-SPLIT ARE ONE PHYSICAL FIELD LOOKED 00021800
021900*        TWO WAYS - THE FULL 4-DIGIT YEAR AS ONE PICTURE, AND THE 00021900
022000*        CENTURY/YEAR-OF-CENTURY SPLIT OUT AS TWO SEPARATE        00022000
022100*        TWO-BYTE PICTURES SO 100-INITIALIZE-RUN CAN MOVE THE     00022100
022200*        WINDOWED CC IN WITHOUT DISTURBING THE YY THE CLOCK GAVE  00022200
022300*        US.                                                      00022300
022400 01  WS-CURR-CENTURY-CTL.                                         00022400
022500    05  WS-CURR-CC-YY            PIC 9(04).                       00022500
022600 01  WS-CURR-CENTURY-SPLIT REDEFINES WS-CURR-CENTURY-CTL.         00022600
022700    05  WS-CURR-CC               PIC 9(02).                       00022700
022800    05  WS-CURR-YY-ONLY          PIC 9(02).                       00022800
022900*                                                                 00022900
023000*                                                                 00023000
023100*        WS-RUN-TIMESTAMP IS THE HUMAN-READABLE CCYY-MM-DD        00023100
023200*        HH:MM:SS STRING STAMPED ON EVERY ROW OF THE TRANSACTION  00023200
023300*        FILE, BUILT ONCE PER RUN IN 100-INITIALIZE-RUN. THE      00023300
023400*        REDEFINES BELOW GIVES US THE PIECES TO MOVE INTO WHEN WE 00023400
023500*        BUILD IT, AND THE DASH/COLON/BLANK SEPARATORS ARE MOVED  00023500
023600*        IN LITERALLY SINCE THIS COMPILER HAS NO STRING-FORMATTING00023600
023700*        INTRINSIC.                                               00023700
023800 01  WS-RUN-TIMESTAMP             PIC X(19).                      00023800
023900 01  WS-RUN-TS-PARTS REDEFINES WS-RUN-TIMESTAMP.                  00023900
024000    05  WS-TS-YEAR               PIC X(04).                       00024000
024100    05  FILLER                   PIC X(01).                       00024100
024200    05  WS-TS-MONTH              PIC X(02).                       00024200
024300    05  FILLER                   PIC X(01).                       00024300
024400    05  WS-TS-DAY                PIC X(02).                       00024400
024500    05  FILLER                   PIC X(01).                       00024500
024600    05  WS-TS-HOUR               PIC X(02).                       00024600
024700    05  FILLER                   PIC X(01).                       00024700
024800    05  WS-TS-MINUTE             PIC X(02).                       00024800
024900    05  FILLER                   PIC X(01).                       00024900
025000    05  WS-TS-SECOND             PIC X(02).                       00025000
025100*                                                                 00025100
025200*                                                                 00025200
025300*        ONE 2-BYTE FILE STATUS PER SELECT, EACH WITH ITS OWN 88s.00025300
025400*        200-OPEN-FILES TESTS THESE RIGHT AFTER THE OPENS AND SETS00025400
025500*        RETURN-CODE 16 PLUS FORCES BOTH EOF SWITCHES ON SO THE   00025500
025600*        MAIN PERFORM LOOPS FALL THROUGH IMMEDIATELY RATHER THAN  00025600
025700*        READING AGAINST A FILE THAT NEVER OPENED.                00025700
025800 01  WS-FILE-STATUS-CODES.                                        00025800
025900    05  WS-PRCFILE-STATUS        PIC X(02) VALUE SPACES.          00025900
026000        88  PRCFILE-OK               VALUE "00".                  00026000
026100        88  PRCFILE-EOF              VALUE "10".                  00026100
026200    05  WS-ORDFILE-STATUS        PIC X(02) VALUE SPACES.          00026200
026300        88  ORDFILE-OK               VALUE "00".                  00026300
026400        88  ORDFILE-EOF              VALUE "10".                  00026400
026500    05  WS-ACCTFILE-STATUS       PIC X(02) VALUE SPACES.          00026500
026600        88  ACCTFILE-OK              VALUE "00".                  00026600
026700    05  WS-HLDFILE-STATUS        PIC X(02) VALUE SPACES.          00026700
026800        88  HLDFILE-OK               VALUE "00".                  00026800
026900    05  WS-TRNFILE-STATUS        PIC X(02) VALUE SPACES.          00026900
027000        88  TRNFILE-OK               VALUE "00".                  00027000
027100    05  WS-RPTFILE-STATUS        PIC X(02) VALUE SPACES.          00027100
027200        88  RPTFILE-OK               VALUE "00".                  00027200
027300    05  FILLER                   PIC X(06).                       00027300
027400*                                                                 00027400
027500*                                                                 00027500
027600*        RUN-CONTROL SWITCHES. WS-PRICE-EOF-SW/WS-ORDER-EOF-SW    00027600
027700*        DRIVE THE TWO MAIN READ LOOPS. WS-PRICE-FOUND-SW IS SET  00027700
027800*        BY THE PRICE TABLE SEARCH AND PASSED DOWN TO CRYPRUL ON  00027800
027900*        THE CALL SO THE RULE PROGRAM KNOWS WHETHER IT HAS A PRICE00027900
028000*        TO WORK WITH. WS-RULE-OUTCOME-SW COMES BACK FROM CRYPRUL 00028000
028100*        - "Y" ACCEPTED "N" REJECTED - AND DRIVES THE             00028100
028200*        ACCEPT/REJECT COUNTERS BELOW.                            00028200
028300 01  WS-SWITCHES.                                                 00028300
028400    05  WS-PRICE-EOF-SW          PIC X(01) VALUE "N".             00028400
028500        88  WS-PRICE-EOF             VALUE "Y".                   00028500
028600    05  WS-ORDER-EOF-SW          PIC X(01) VALUE "N".             00028600
028700        88  WS-ORDER-EOF             VALUE "Y".                   00028700
028800    05  WS-PRICE-FOUND-SW        PIC X(01) VALUE "N".             00028800
028900        88  WS-PRICE-FOUND           VALUE "Y".                   00028900
029000    05  WS-RULE-OUTCOME-SW       PIC X(01) VALUE "N".             00029000
029100        88  WS-RULE-ACCEPTED         VALUE "Y".                   00029100
029200    05  FILLER                   PIC X(10).                       00029200
029300*                                                                 00029300
029400*                                                                 00029400
029500*        WS-LOOKUP-SYMBOL HOLDS WHATEVER KEY WE ARE CURRENTLY     00029500
029600*        MATCHING AGAINST THE PRICE TABLE - EITHER THE BARE       00029600
029700*        ORD-CRYPTO VALUE OR THE SAME VALUE WITH "/USD" STRUNG ON 00029700
029800*        THE END, DEPENDING ON WHICH PASS OF 530-RESOLVE-PRICE WE 00029800
029900*        ARE ON. THE FOUR 77-LEVEL WORK FIELDS BELOW WERE PULLED  00029900
030000*        OUT OF THIS GROUP UNDER CT-0242 SO EACH STANDS ALONE     00030000
030100*        RATHER THAN BEING PART OF A 01-LEVEL SHOP STANDARDS      00030100
030200*        REVIEW FLAGGED SCALAR WORK FIELDS LIVING INSIDE GROUP    00030200
030300*        ITEMS AS A HABIT TO BREAK.                               00030300
030400 01  WORK-VARIABLES.                                              00030400
030500    05  WS-LOOKUP-SYMBOL         PIC X(12) VALUE SPACES.          00030500
030600    05  FILLER                   PIC X(10).                       00030600
030700 77  WS-PRICE-IDX                PIC 9(03) COMP.                  00030700
030800 77  WS-SYM-LEN                  PIC 9(02) COMP.                  00030800
030900 77  WS-TXN-CTR                  PIC 9(10) COMP-3 VALUE ZERO.     00030900
031000 77  WS-RESOLVED-PRICE           PIC 9(11)V99 COMP-3 VALUE ZERO.  00031000
031100*                                                                 00031100
031200*                                                                 00031200
031300*        DIAGNOSTIC REDEFINES - LETS A DUMP OR A DEBUGGING DISPLAY00031300
031400*        SHOW THE LOOKUP KEY AS A NUMBER WHEN A SYMBOL COMES IN   00031400
031500*        MISALIGNED OR ZONE-DAMAGED FROM AN UPSTREAM FEED PROBLEM.00031500
031600*        NOT REFERENCED IN NORMAL PROCESSING.                     00031600
031700 01  WS-PRICE-LOOKUP-KEY          PIC X(12) VALUE SPACES.         00031700
031800 01  WS-PRICE-LOOKUP-DIAG REDEFINES WS-PRICE-LOOKUP-KEY           00031800
031900                                 PIC 9(12).                       00031900
032000*                                                                 00032000
032100*                                                                 00032100
032200*        STANDARD SHOP ABEND-TEST PAIR - GIVES SUPPORT A PLACE TO 00032200
032300*        DISPLAY A SUSPECT TWO-BYTE FIELD BOTH AS CHARACTERS AND  00032300
032400*        AS A SIGNED PACKED NUMBER WITHOUT HAVING TO PATCH THE    00032400
032500*        PROGRAM. CARRIED FORWARD FROM THE SHOP'S STANDARD        00032500
032600*        COPY-PASTE BLOCK. NOT WIRED TO ANY LIVE FIELD.           00032600
032700 01  CRYPBAT-ABEND-TEST           PIC X(02).                      00032700
032800 01  CRYPBAT-ABEND-TEST-N REDEFINES CRYPBAT-ABEND-TEST            00032800
032900                                 PIC S9(03) COMP-3.               00032900
033000*                                                                 00033000
033100*                                                                 00033100
033200*        IN-MEMORY HOLDINGS TABLE - ONE ROW PER CRYPTO CURRENTLY  00033200
033300*        OPEN ON THE ACCOUNT. SHARED COPYBOOK WITH CRYPRUL.CBL,   00033300
033400*        WHICH USES THE SAME LAYOUT UNDER THE LK- PREFIX SINCE IT 00033400
033500*        IS PASSED AS A LINKAGE PARAMETER RATHER THAN OWNED BY THE00033500
033600*        SUBPROGRAM.                                              00033600
033700 COPY HOLDTAB REPLACING ==:TAG:== BY ==WS==.                      00033700
033800*                                                                 00033800
033900*                                                                 00033900
034000*        TODAY'S PRICE FILE LOADED ENTIRELY INTO MEMORY BY        00034000
034100*        300-LOAD-PRICE-TABLE BEFORE THE FIRST ORDER IS READ - AT 00034100
034200*        MOST 50 SYMBOLS A DAY, SO A TABLE SEARCH BEATS RE-READING00034200
034300*        PRCFILE FOR EVERY ORDER.                                 00034300
034400 01  WS-PRICE-TABLE.                                              00034400
034500    05  WS-PRICE-COUNT           PIC 9(03) COMP.                  00034500
034600    05  FILLER                   PIC X(03).                       00034600
034700    05  WS-PRICE-ENTRY OCCURS 50 TIMES                            00034700
034800                     INDEXED BY WS-PRICE-IX.                      00034800
034900        10  WS-PRC-SYMBOL        PIC X(12).                       00034900
035000        10  WS-PRC-AMOUNT        PIC 9(11)V99 COMP-3.             00035000
035100        10  FILLER               PIC X(02).                       00035100
035200*                                                                 00035200
035300*    TRANSACTION LEDGER SINCE LAST RSET.  TABLE ENLARGED TO       00035300
035400*    2000 PER CT-0140 - RAISE WS-TRAN-COUNT'S PICTURE TOO IF      00035400
035500*    THIS EVER GROWS PAST 9999.                                   00035500
035600 01  WS-TRAN-TABLE.                                               00035600
035700    05  WS-TRAN-COUNT            PIC 9(04) COMP.                  00035700
035800    05  FILLER                   PIC X(02).                       00035800
035900    05  WS-TRAN-ENTRY OCCURS 2000 TIMES                           00035900
036000                     INDEXED BY WS-TRAN-IX.                       00036000
036100        10  WS-TRN-ID            PIC 9(10).                       00036100
036200        10  WS-TRN-CRYPTO        PIC X(12).                       00036200
036300        10  WS-TRN-AMOUNT        PIC 9(09)V9(06) COMP-3.          00036300
036400        10  WS-TRN-PRICE         PIC 9(11)V99 COMP-3.             00036400
036500        10  WS-TRN-TOTAL         PIC 9(11)V99 COMP-3.             00036500
036600        10  WS-TRN-DATETIME      PIC X(19).                       00036600
036700        10  WS-TRN-TYPE          PIC X(04).                       00036700
036800        10  FILLER               PIC X(02).                       00036800
036900*                                                                 00036900
037000*                                                                 00037000
037100*        THE SINGLE SIMULATED CASH ACCOUNT FOR THE WHOLE RUN -    00037100
037200*        SEEDED AT $100,000.00 IN 100-INITIALIZE-RUN AND ALSO     00037200
037300*        RE-SEEDED BY AN RSET ORDER (SEE 300-APPLY-RESET-RULE IN  00037300
037400*        CRYPRUL). BUYS SUBTRACT FROM IT, SELLS ADD BACK TO IT,   00037400
037500*        ALL DONE INSIDE CRYPRUL AGAINST THE COPY OF THE BALANCE  00037500
037600*        PASSED ON THE CALL.                                      00037600
037700 77  WS-ACCOUNT-BALANCE           PIC S9(11)V99 COMP-3            00037700
037800                                 VALUE +100000.00.                00037800
037900 77  WS-ORDER-AMOUNT              PIC 9(09)V9(06) COMP-3.         00037900
038000*                                                                 00038000
038100*                                                                 00038100
038200*        RUN-LEVEL COUNTERS ACCUMULATED AS ORDERS ARE PROCESSED   00038200
038300*        AND PRINTED BY 700-REPORT-TOTALS AT END OF JOB.          00038300
038400*        WS-OPEN-POSITION-CT IS THE ODD ONE OUT - IT IS NOT       00038400
038500*        ACCUMULATED DURING THE ORDER LOOP AT ALL, BUT COUNTED UP 00038500
038600*        IN 610-WRITE-HOLDINGS WHILE THE HOLDINGS FILE IS BEING   00038600
038700*        WRITTEN AT EOJ, PER CT-0233.                             00038700
038800 01  WS-CONTROL-TOTALS.                                           00038800
038900    05  WS-ORD-READ-CT           PIC 9(07) COMP-3 VALUE ZERO.     00038900
039000    05  WS-BUY-ACCEPT-CT         PIC 9(07) COMP-3 VALUE ZERO.     00039000
039100    05  WS-SELL-ACCEPT-CT        PIC 9(07) COMP-3 VALUE ZERO.     00039100
039200    05  WS-RESET-CT              PIC 9(07) COMP-3 VALUE ZERO.     00039200
039300    05  WS-REJECT-CT             PIC 9(07) COMP-3 VALUE ZERO.     00039300
039400    05  WS-BUY-TOTAL-USD         PIC 9(11)V99 COMP-3 VALUE ZERO.  00039400
039500    05  WS-SELL-TOTAL-USD        PIC 9(11)V99 COMP-3 VALUE ZERO.  00039500
039600    05  WS-OPEN-POSITION-CT      PIC 9(03) COMP-3 VALUE ZERO.     00039600
039700    05  FILLER                   PIC X(08).                       00039700
039800*                                                                 00039800
039900*                                                                 00039900
040000*        ONE-LINE ENGLISH MESSAGE FOR THE CURRENT ORDER, EITHER   00040000
040100*        SET DIRECTLY BY 500-PROCESS-ORDERS FOR AN UNKNOWN ORDER  00040100
040200*        TYPE OR MOVED IN FROM CRYPRUL'S LK-OUTCOME-MSG AFTER THE 00040200
040300*        CALL - EITHER WAY IT ENDS UP ON THE DETAIL LINE OF THE   00040300
040400*        PROCESSING REPORT.                                       00040400
040500 77  WS-ORDER-OUTCOME-MSG         PIC X(40) VALUE SPACES.         00040500
040600*                                                                 00040600
040700*        *******************                                      00040700
040800*            report lines                                         00040800
040900*        *******************                                      00040900
041000*                                                                 00041000
041100*        REPORT TITLE LINE - PROGRAM NAME AND THE RUN DATE PULLED 00041100
041200*        FROM THE SYSTEM CLOCK. WRITTEN ONCE, ADVANCING TO THE TOP00041200
041300*        OF A FRESH PAGE, BY 400-INIT-REPORT.                     00041300
041400 01  RPT-HEADER1.                                                 00041400
041500    05  FILLER                   PIC X(40)                        00041500
041600             VALUE "CRYPBAT - CRYPTO TRADING RUN     DATE: ".     00041600
041700    05  RPT-MM                   PIC 99.                          00041700
041800    05  FILLER                   PIC X VALUE "/".                 00041800
041900    05  RPT-DD                   PIC 99.                          00041900
042000    05  FILLER                   PIC X VALUE "/".                 00042000
042100    05  RPT-CCYY                 PIC 9999.                        00042100
042200    05  FILLER                   PIC X(14) VALUE SPACES.          00042200
042300    05  FILLER                   PIC X(63) VALUE SPACES.          00042300
042400*                                                                 00042400
042500*                                                                 00042500
042600*        COLUMN HEADINGS FOR THE DETAIL SECTION OF THE REPORT -   00042600
042700*        WRITTEN ONCE RIGHT AFTER RPT-HEADER1, TWO LINES DOWN.    00042700
042800 01  RPT-COLUMN-HDR1.                                             00042800
042900    05  FILLER PIC X(10) VALUE "ORDER TYPE".                      00042900
043000    05  FILLER PIC X(02) VALUE SPACES.                            00043000
043100    05  FILLER PIC X(12) VALUE "CRYPTO".                          00043100
043200    05  FILLER PIC X(15) VALUE "QUANTITY".                        00043200
043300    05  FILLER PIC X(14) VALUE "PRICE USED".                      00043300
043400    05  FILLER PIC X(14) VALUE "TOTAL VALUE".                     00043400
043500    05  FILLER PIC X(38) VALUE "OUTCOME".                         00043500
043600    05  FILLER PIC X(15) VALUE "BALANCE".                         00043600
043700    05  FILLER PIC X(12) VALUE SPACES.                            00043700
043800*                                                                 00043800
043900*                                                                 00043900
044000*        ONE OF THESE IS WRITTEN FOR EVERY ORDER READ, REGARDLESS 00044000
044100*        WHETHER THE ORDER WAS ACCEPTED OR REJECTED - RPT-D-MSG   00044100
044200*        CARRIES WHICHEVER OUTCOME MESSAGE 500-PROCESS-ORDERS     00044200
044300*        BUILT FOR IT                                             00044300
044400 01  RPT-DETAIL1.                                                 00044400
044500    05  RPT-D-TYPE               PIC X(10).                       00044500
044600    05  FILLER                   PIC X(02) VALUE SPACES.          00044600
044700    05  RPT-D-CRYPTO             PIC X(12).                       00044700
044800    05  RPT-D-QTY                PIC ZZZ,ZZZ,ZZ9.999999.          00044800
044900    05  FILLER                   PIC X(02) VALUE SPACES.          00044900
045000    05  RPT-D-PRICE              PIC ZZZ,ZZZ,ZZ9.99.              00045000
045100    05  FILLER                   PIC X(02) VALUE SPACES.          00045100
045200    05  RPT-D-TOTAL              PIC ZZZ,ZZZ,ZZ9.99.              00045200
045300    05  FILLER                   PIC X(02) VALUE SPACES.          00045300
045400    05  RPT-D-MSG                PIC X(38).                       00045400
045500    05  RPT-D-BALANCE            PIC -ZZZ,ZZZ,ZZ9.99.             00045500
045600*                                                                 00045600
045700*                                                                 00045700
045800*        BANNER LINE FOR THE CONTROL TOTALS BLOCK AT THE BOTTOM OF00045800
045900*        THE REPORT - WRITTEN ONCE BY 700-REPORT-TOTALS AFTER THE 00045900
046000*        LAST ORDER'S DETAIL LINE.                                00046000
046100 01  RPT-STATS-HDR1.                                              00046100
046200    05  FILLER PIC X(26) VALUE "Control Totals:           ".      00046200
046300    05  FILLER PIC X(106) VALUE SPACES.                           00046300
046400*                                                                 00046400
046500*                                                                 00046500
046600*        ONE LABEL/VALUE PAIR PER CONTROL TOTAL - REUSED EIGHT    00046600
046700*        TIMES BY 700-REPORT-TOTALS, ONCE FOR EACH COUNTER OR     00046700
046800*        ACCUMULATOR.                                             00046800
046900 01  RPT-STATS-DETAIL.                                            00046900
047000    05  RPT-S-LABEL              PIC X(30).                       00047000
047100    05  RPT-S-VALUE              PIC ZZ,ZZZ,ZZZ,ZZ9.99.           00047100
047200    05  FILLER                   PIC X(87) VALUE SPACES.          00047200
047300*                                                                 00047300
047400 LINKAGE SECTION.                                                 00047400
047500***************************************************************** 00047500
047600 PROCEDURE DIVISION.                                              00047600
047700***************************************************************** 00047700
047800*                                                                 00047800
047900*                                                                 00047900
048000*        TOP-LEVEL DRIVER - OPENS EVERYTHING, LOADS THE PRICE     00048000
048100*        TABLE, THEN RUNS THE ORDER FILE TO EXHAUSTION ONE ORDER  00048100
048200*        AT A TIME BEFORE WRITING THE MASTER FILES, THE REPORT    00048200
048300*        TOTALS AND CLOSING DOWN. MIRRORS THE JCL STEP THIS       00048300
048400*        PROGRAM RUNS UNDER - ONE CALL, ONE PRICE FILE, ONE ORDER 00048400
048500*        FILE, ONE ACCOUNT.                                       00048500
048600 000-MAIN-CONTROL.                                                00048600
048700    PERFORM 100-INITIALIZE-RUN     THRU 100-EXIT.                 00048700
048800    PERFORM 200-OPEN-FILES         THRU 200-EXIT.                 00048800
048900    PERFORM 400-INIT-REPORT        THRU 400-EXIT.                 00048900
049000    PERFORM 300-LOAD-PRICE-TABLE   THRU 300-EXIT                  00049000
049100            UNTIL WS-PRICE-EOF.                                   00049100
049200    PERFORM 510-READ-ORDER-REC     THRU 510-EXIT.                 00049200
049300    PERFORM 500-PROCESS-ORDERS     THRU 500-EXIT                  00049300
049400            UNTIL WS-ORDER-EOF.                                   00049400
049500    PERFORM 600-WRITE-OUTPUT-FILES THRU 600-EXIT.                 00049500
049600    PERFORM 700-REPORT-TOTALS      THRU 700-EXIT.                 00049600
049700    PERFORM 800-CLOSE-FILES        THRU 800-EXIT.                 00049700
049800    GOBACK.                                                       00049800
049900*                                                                 00049900
050000*                                                                 00050000
050100*        PULLS THE SYSTEM DATE/TIME, BUILDS THE RUN TIMESTAMP AND 00050100
050200*        REPORT HEADER DATE, SEEDS THE STARTING CASH BALANCE AND  00050200
050300*        ZEROES EVERY COUNTER AND TABLE OCCURRENCE COUNT BEFORE   00050300
050400*        THE FIRST RECORD IS EVER TOUCHED. RUN ALWAYS STARTS COLD 00050400
050500*        - THERE IS NO CARRY-FORWARD BALANCE FILE BETWEEN RUNS OF 00050500
050600*        THIS PROGRAM.                                            00050600
050700 100-INITIALIZE-RUN.                                              00050700
050800    ACCEPT WS-CURR-DATE-RAW FROM DATE.                            00050800
050900    ACCEPT WS-CURR-TIME-RAW FROM TIME.                            00050900
051000*        Y2K CENTURY WINDOW - CT-0198. 00-49 IS 20XX, 50-99 IS    00051000
051100*        19XX. THIS SHOP DOES NOT EXPECT TO STILL BE RUNNING      00051100
051200*        CRYPBAT IN 2050.                                         00051200
051300    IF WS-CURR-YY < 50                                            00051300
051400        MOVE 20 TO WS-CURR-CC                                     00051400
051500    ELSE                                                          00051500
051600        MOVE 19 TO WS-CURR-CC                                     00051600
051700    END-IF.                                                       00051700
051800    MOVE WS-CURR-YY TO WS-CURR-YY-ONLY.                           00051800
051900    MOVE WS-CURR-CC-YY TO RPT-CCYY.                               00051900
052000    MOVE WS-CURR-MM TO RPT-MM.                                    00052000
052100    MOVE WS-CURR-DD TO RPT-DD.                                    00052100
052200    MOVE WS-CURR-CC-YY TO WS-TS-YEAR.                             00052200
052300    MOVE WS-CURR-MM TO WS-TS-MONTH.                               00052300
052400    MOVE WS-CURR-DD TO WS-TS-DAY.                                 00052400
052500    MOVE WS-CURR-HH TO WS-TS-HOUR.                                00052500
052600    MOVE WS-CURR-MN TO WS-TS-MINUTE.                              00052600
052700    MOVE WS-CURR-SS TO WS-TS-SECOND.                              00052700
052800    MOVE "-" TO WS-RUN-TIMESTAMP(5:1).                            00052800
052900    MOVE "-" TO WS-RUN-TIMESTAMP(8:1).                            00052900
053000    MOVE " " TO WS-RUN-TIMESTAMP(11:1).                           00053000
053100    MOVE ":" TO WS-RUN-TIMESTAMP(14:1).                           00053100
053200    MOVE ":" TO WS-RUN-TIMESTAMP(17:1).                           00053200
053300*                                                                 00053300
053400*        STARTING CASH BALANCE IS A SHOP CONSTANT, NOT READ FROM A00053400
053500*        PARAMETER CARD - EVERY RUN OF THIS SIMULATION STARTS THE 00053500
053600*        SAME ACCOUNT AT $100,000.00.                             00053600
053700    MOVE +100000.00 TO WS-ACCOUNT-BALANCE.                        00053700
053800    MOVE ZERO TO WS-HOLD-COUNT.                                   00053800
053900    MOVE ZERO TO WS-PRICE-COUNT.                                  00053900
054000    MOVE ZERO TO WS-TRAN-COUNT.                                   00054000
054100    MOVE ZERO TO WS-TXN-CTR.                                      00054100
054200    MOVE ZERO TO WS-ORD-READ-CT   WS-BUY-ACCEPT-CT                00054200
054300                 WS-SELL-ACCEPT-CT WS-RESET-CT                    00054300
054400                 WS-REJECT-CT     WS-BUY-TOTAL-USD                00054400
054500                 WS-SELL-TOTAL-USD.                               00054500
054600    DISPLAY "CRYPBAT STARTED - RUN DATE " WS-RUN-TIMESTAMP.       00054600
054700 100-EXIT.                                                        00054700
054800    EXIT.                                                         00054800
054900*                                                                 00054900
055000*                                                                 00055000
055100*        OPENS THE TWO INPUT FILES AND THE FOUR OUTPUT FILES AND  00055100
055200*        CHECKS EVERY FILE STATUS RIGHT AWAY. A BAD OPEN ON EITHER00055200
055300*        INPUT OR ANY OUTPUT FILE SETS RETURN-CODE 16 AND FORCES  00055300
055400*        THE EOF SWITCHES ON SO THE MAIN CONTROL PERFORMS FALL    00055400
055500*        THROUGH WITHOUT ATTEMPTING A READ AGAINST A FILE THAT    00055500
055600*        ISN'T THERE.                                             00055600
055700 200-OPEN-FILES.                                                  00055700
055800*                                                                 00055800
055900*        INPUT FILES ARE OPENED TOGETHER, THEN THE FOUR OUTPUT    00055900
056000*        FILES TOGETHER - THE ORDER MATTERS NOT AT ALL TO THE     00056000
056100*        OPERATING SYSTEM, ONLY TO THE READABILITY OF THIS        00056100
056200*        PARAGRAPH.                                               00056200
056300    OPEN INPUT  PRICES ORDERS.                                    00056300
056400    OPEN OUTPUT ACCOUNT HOLDINGS TRANSACTIONS REPORT-FILE.        00056400
056500*                                                                 00056500
056600*        A FAILED OPEN ON PRICES OR ORDERS IS TREATED AS FATAL FOR00056600
056700*        THE WHOLE RUN - THERE IS NO PARTIAL-FILE RECOVERY IN THIS00056700
056800*        PROGRAM, SO BOTH EOF SWITCHES ARE FORCED ON BELOW SO THE 00056800
056900*        MAIN CONTROL PERFORMS DROP THROUGH WITHOUT READING.      00056900
057000    IF NOT PRCFILE-OK                                             00057000
057100        DISPLAY "ERROR OPENING PRICE FILE.  RC: "                 00057100
057200                WS-PRCFILE-STATUS                                 00057200
057300        MOVE 16 TO RETURN-CODE                                    00057300
057400        SET WS-PRICE-EOF TO TRUE                                  00057400
057500        SET WS-ORDER-EOF TO TRUE                                  00057500
057600    END-IF.                                                       00057600
057700    IF NOT ORDFILE-OK                                             00057700
057800        DISPLAY "ERROR OPENING ORDER FILE.  RC: "                 00057800
057900                WS-ORDFILE-STATUS                                 00057900
058000        MOVE 16 TO RETURN-CODE                                    00058000
058100        SET WS-ORDER-EOF TO TRUE                                  00058100
058200    END-IF.                                                       00058200
058300    IF NOT ACCTFILE-OK OR NOT HLDFILE-OK OR NOT TRNFILE-OK        00058300
058400                        OR NOT RPTFILE-OK                         00058400
058500        DISPLAY "ERROR OPENING AN OUTPUT FILE FOR CRYPBAT"        00058500
058600        MOVE 16 TO RETURN-CODE                                    00058600
058700        SET WS-ORDER-EOF TO TRUE                                  00058700
058800    END-IF.                                                       00058800
058900 200-EXIT.                                                        00058900
059000    EXIT.                                                         00059000
059100*                                                                 00059100
059200*                                                                 00059200
059300*        DRIVEN FROM 000-MAIN-CONTROL UNTIL WS-PRICE-EOF - READS  00059300
059400*        ONE PRICE RECORD, STORES OR UPDATES ITS TABLE ENTRY, AND 00059400
059500*        STOPS WHEN THE PRICE FILE RUNS OUT. THE WHOLE PRICE FILE 00059500
059600*        IS IN MEMORY BEFORE THE FIRST ORDER IS EVER READ.        00059600
059700 300-LOAD-PRICE-TABLE.                                            00059700
059800    READ PRICES                                                   00059800
059900        AT END                                                    00059900
060000            SET WS-PRICE-EOF TO TRUE.                             00060000
060100    IF NOT WS-PRICE-EOF                                           00060100
060200        PERFORM 320-STORE-PRICE-ENTRY THRU 320-EXIT               00060200
060300    END-IF.                                                       00060300
060400 300-EXIT.                                                        00060400
060500    EXIT.                                                         00060500
060600*                                                                 00060600
060700 320-STORE-PRICE-ENTRY.                                           00060700
060800*        LAST OCCURRENCE OF A SYMBOL IN THE FILE WINS - CHECK FOR 00060800
060900*        AN EXISTING ENTRY BEFORE ADDING A NEW ONE.               00060900
061000*                                                                 00061000
061100*        WS-PRICE-IDX BEING NON-ZERO AFTER THE SCAN MEANS THE     00061100
061200*        SYMBOL WAS ALREADY IN THE TABLE - THIS BRANCH REPLACES   00061200
061300*        ITS PRICE RATHER THAN ADDING A SECOND ROW, SO THE LAST   00061300
061400*        OCCURRENCE OF A SYMBOL IN THE PRICE FILE ALWAYS WINS.    00061400
061500    MOVE ZERO TO WS-PRICE-IDX.                                    00061500
061600    SET WS-PRICE-IX TO 1.                                         00061600
061700    PERFORM 322-SCAN-PRICE-TABLE THRU 322-EXIT                    00061700
061800            UNTIL WS-PRICE-IX > WS-PRICE-COUNT                    00061800
061900               OR WS-PRICE-IDX NOT = ZERO.                        00061900
062000    IF WS-PRICE-IDX NOT = ZERO                                    00062000
062100        SET WS-PRICE-IX TO WS-PRICE-IDX                           00062100
062200        MOVE PRC-PRICE TO WS-PRC-AMOUNT(WS-PRICE-IX)              00062200
062300    ELSE                                                          00062300
062400        IF WS-PRICE-COUNT < 50                                    00062400
062500            ADD 1 TO WS-PRICE-COUNT                               00062500
062600            SET WS-PRICE-IX TO WS-PRICE-COUNT                     00062600
062700            MOVE PRC-SYMBOL TO WS-PRC-SYMBOL(WS-PRICE-IX)         00062700
062800            MOVE PRC-PRICE  TO WS-PRC-AMOUNT(WS-PRICE-IX)         00062800
062900        ELSE                                                      00062900
063000            DISPLAY "PRICE TABLE FULL - SYMBOL IGNORED: "         00063000
063100                    PRC-SYMBOL                                    00063100
063200        END-IF                                                    00063200
063300    END-IF.                                                       00063300
063400 320-EXIT.                                                        00063400
063500    EXIT.                                                         00063500
063600*                                                                 00063600
063700*                                                                 00063700
063800*        ONE-ENTRY-AT-A-TIME COMPARE, PERFORMED UNTIL A MATCH IS  00063800
063900*        FOUND OR THE TABLE RUNS OUT - THIS COMPILER HAS NO SEARCH00063900
064000*        VERB AVAILABLE TO 320-STORE-PRICE-ENTRY SO THE LOOKUP IS 00064000
064100*        HAND-CODED THE SAME WAY THE HOLDINGS SEARCH IS IN        00064100
064200*        CRYPRUL.                                                 00064200
064300 322-SCAN-PRICE-TABLE.                                            00064300
064400    IF WS-PRC-SYMBOL(WS-PRICE-IX) = PRC-SYMBOL                    00064400
064500        MOVE WS-PRICE-IX TO WS-PRICE-IDX                          00064500
064600    ELSE                                                          00064600
064700        SET WS-PRICE-IX UP BY 1                                   00064700
064800    END-IF.                                                       00064800
064900 322-EXIT.                                                        00064900
065000    EXIT.                                                         00065000
065100*                                                                 00065100
065200*                                                                 00065200
065300*        WRITES THE REPORT'S TWO HEADER LINES BEFORE ANY ORDER IS 00065300
065400*        PROCESSED. THE FIRST WRITE ADVANCES TO CHANNEL 1         00065400
065500*        (TOP-OF-FORM) SO THE REPORT ALWAYS STARTS A FRESH PAGE   00065500
065600*        REGARDLESS OF WHATEVER IS LEFT IN THE PRINTER BUFFER FROM00065600
065700*        THE PRIOR JOB ON THIS SPOOL.                             00065700
065800 400-INIT-REPORT.                                                 00065800
065900    WRITE REPORT-RECORD FROM RPT-HEADER1                          00065900
066000        AFTER ADVANCING TOP-OF-FORM.                              00066000
066100    WRITE REPORT-RECORD FROM RPT-COLUMN-HDR1 AFTER 2.             00066100
066200 400-EXIT.                                                        00066200
066300    EXIT.                                                         00066300
066400*                                                                 00066400
066500*                                                                 00066500
066600*        MAIN ORDER-PROCESSING PARAGRAPH - PERFORMED ONCE PER     00066600
066700*        ORDER RECORD UNTIL THE ORDER FILE HITS EOF. DISPATCHES ON00066700
066800*        ORD-TYPE TO THE BUY, SELL OR RESET PATH, WRITES THE      00066800
066900*        REPORT DETAIL FOR THE ORDER JUST HANDLED, THEN READS     00066900
067000*        AHEAD FOR THE NEXT ORDER. THE TRACE DISPLAY BELOW ONLY   00067000
067100*        FIRES WHEN UPSI-0 BIT 1 IS ON FOR THE RUN - NORMAL       00067100
067200*        PRODUCTION JCL LEAVES IT OFF.                            00067200
067300 500-PROCESS-ORDERS.                                              00067300
067400    ADD 1 TO WS-ORD-READ-CT.                                      00067400
067500    IF STMT-TRACE-ON                                              00067500
067600        DISPLAY "CRYPBAT TRACE - ORDER " WS-ORD-READ-CT           00067600
067700                " TYPE " ORD-TYPE " CRYPTO " ORD-CRYPTO           00067700
067800                " AMT " ORD-AMOUNT                                00067800
067900    END-IF.                                                       00067900
068000    MOVE SPACES TO WS-ORDER-OUTCOME-MSG.                          00068000
068100    MOVE ORD-AMOUNT TO WS-ORDER-AMOUNT.                           00068100
068200*                                                                 00068200
068300*        ORD-TYPE-RESET HAS NO PRICE TO RESOLVE SO IT SKIPS       00068300
068400*        STRAIGHT TO THE RULE CALL - THE OTHER TWO TYPES ALWAYS   00068400
068500*        RESOLVE A PRICE FIRST EVEN IF THE PRICE LOOKUP COMES BACK00068500
068600*        NOT FOUND SINCE CRYPRUL STILL NEEDS TO KNOW THAT TO      00068600
068700*        REJECT PROPERLY                                          00068700
068800    EVALUATE TRUE                                                 00068800
068900        WHEN ORD-TYPE-BUY                                         00068900
069000            PERFORM 530-RESOLVE-PRICE THRU 530-EXIT               00069000
069100            PERFORM 550-CALL-RULE-BUY THRU 550-EXIT               00069100
069200        WHEN ORD-TYPE-SELL                                        00069200
069300            PERFORM 530-RESOLVE-PRICE THRU 530-EXIT               00069300
069400            PERFORM 560-CALL-RULE-SELL THRU 560-EXIT              00069400
069500        WHEN ORD-TYPE-RESET                                       00069500
069600            PERFORM 570-CALL-RULE-RESET THRU 570-EXIT             00069600
069700*                                                                 00069700
069800*        AN ORD-TYPE OUTSIDE BUY/SELL/RSET IS AN UPSTREAM DATA    00069800
069900*        ERROR. THE ORDER IS COUNTED AS REJECTED AND STILL GETS A 00069900
070000*        REPORT LINE SO THE BAD RECORD SHOWS UP FOR FOLLOW-UP.    00070000
070100        WHEN OTHER                                                00070100
070200            ADD 1 TO WS-REJECT-CT                                 00070200
070300            MOVE "Error: Unknown order type" TO                   00070300
070400                     WS-ORDER-OUTCOME-MSG                         00070400
070500    END-EVALUATE.                                                 00070500
070600    PERFORM 540-WRITE-DETAIL-LINE THRU 540-EXIT.                  00070600
070700    PERFORM 510-READ-ORDER-REC     THRU 510-EXIT.                 00070700
070800 500-EXIT.                                                        00070800
070900    EXIT.                                                         00070900
071000*                                                                 00071000
071100*                                                                 00071100
071200*        SIMPLE SEQUENTIAL READ OF THE ORDER FILE - PERFORMED ONCE00071200
071300*        BEFORE THE MAIN LOOP STARTS AND ONCE AT THE BOTTOM OF    00071300
071400*        EVERY PASS THROUGH 500-PROCESS-ORDERS SO THE LOOP        00071400
071500*        CONDITION IS ALWAYS TESTED AGAINST FRESH DATA.           00071500
071600 510-READ-ORDER-REC.                                              00071600
071700    READ ORDERS                                                   00071700
071800        AT END                                                    00071800
071900            SET WS-ORDER-EOF TO TRUE.                             00071900
072000 510-EXIT.                                                        00072000
072100    EXIT.                                                         00072100
072200*                                                                 00072200
072300*                                                                 00072300
072400*        LOOKS UP TODAY'S PRICE FOR THE ORDER'S CRYPTO. TRIES THE 00072400
072500*        BARE SYMBOL AS GIVEN ON THE ORDER RECORD FIRST - CT-0088 00072500
072600*        AND ONLY IF THAT FAILS TRIES AGAIN WITH "/USD" APPENDED, 00072600
072700*        SINCE THE PRICE FILE CARRIES SOME SYMBOLS BOTH WAYS.     00072700
072800*        LEAVES WS-PRICE-FOUND-SW SET TO "N" IF NEITHER FORM IS ON00072800
072900*        FILE.                                                    00072900
073000 530-RESOLVE-PRICE.                                               00073000
073100    SET WS-PRICE-FOUND-SW TO "N".                                 00073100
073200    MOVE ZERO TO WS-RESOLVED-PRICE.                               00073200
073300    MOVE ORD-CRYPTO TO WS-LOOKUP-SYMBOL.                          00073300
073400    PERFORM 532-SEARCH-PRICE-TABLE THRU 532-EXIT.                 00073400
073500    IF NOT WS-PRICE-FOUND                                         00073500
073600        PERFORM 536-FIND-SYMBOL-LENGTH THRU 536-EXIT              00073600
073700        MOVE SPACES TO WS-LOOKUP-SYMBOL                           00073700
073800        STRING ORD-CRYPTO(1:WS-SYM-LEN) DELIMITED BY SIZE         00073800
073900               "/USD"                   DELIMITED BY SIZE         00073900
074000               INTO WS-LOOKUP-SYMBOL                              00074000
074100        PERFORM 532-SEARCH-PRICE-TABLE THRU 532-EXIT              00074100
074200    END-IF.                                                       00074200
074300 530-EXIT.                                                        00074300
074400    EXIT.                                                         00074400
074500*                                                                 00074500
074600*        WORKS BACK FROM THE END OF ORD-CRYPTO TO FIND HOW MANY   00074600
074700*        CHARACTERS OF THE 12-BYTE FIELD ARE THE ACTUAL SYMBOL, SO00074700
074800*        THE "/USD" SUFFIX ISN'T BUILT ON TOP OF TRAILING BLANKS. 00074800
074900*        NO INTRINSIC FUNCTIONS ON THIS COMPILER.                 00074900
075000 536-FIND-SYMBOL-LENGTH.                                          00075000
075100    MOVE 12 TO WS-SYM-LEN.                                        00075100
075200    PERFORM 538-BACK-UP-ONE THRU 538-EXIT                         00075200
075300            UNTIL ORD-CRYPTO(WS-SYM-LEN:1) NOT = SPACE            00075300
075400               OR WS-SYM-LEN = 1.                                 00075400
075500 536-EXIT.                                                        00075500
075600    EXIT.                                                         00075600
075700*                                                                 00075700
075800*                                                                 00075800
075900*        SINGLE-STATEMENT HELPER PARAGRAPH PERFORMED IN A LOOP BY 00075900
076000*        536-FIND-SYMBOL-LENGTH - KEPT AS ITS OWN PARAGRAPH RATHER00076000
076100*        THAN INLINE SO THE PERFORM ... UNTIL READS THE SAME AS   00076100
076200*        EVERY OTHER TABLE-SCAN LOOP IN THIS PROGRAM.             00076200
076300 538-BACK-UP-ONE.                                                 00076300
076400    SUBTRACT 1 FROM WS-SYM-LEN.                                   00076400
076500 538-EXIT.                                                        00076500
076600    EXIT.                                                         00076600
076700*                                                                 00076700
076800*                                                                 00076800
076900*        LINEAR SCAN OF THE IN-MEMORY PRICE TABLE FOR             00076900
077000*        WS-LOOKUP-SYMBOL, SET UP BY 530-RESOLVE-PRICE BEFORE EACH00077000
077100*        CALL. RETURNS WITH WS-PRICE-FOUND-SW AND                 00077100
077200*        WS-RESOLVED-PRICE SET WHEN A MATCH IS FOUND, OTHERWISE   00077200
077300*        LEAVES BOTH UNCHANGED FOR THE CALLER TO DECIDE WHAT TO   00077300
077400*        TRY NEXT.                                                00077400
077500 532-SEARCH-PRICE-TABLE.                                          00077500
077600    MOVE ZERO TO WS-PRICE-IDX.                                    00077600
077700    SET WS-PRICE-IX TO 1.                                         00077700
077800    PERFORM 534-SCAN-FOR-LOOKUP THRU 534-EXIT                     00077800
077900            UNTIL WS-PRICE-IX > WS-PRICE-COUNT                    00077900
078000               OR WS-PRICE-IDX NOT = ZERO.                        00078000
078100    IF WS-PRICE-IDX NOT = ZERO                                    00078100
078200        SET WS-PRICE-FOUND TO TRUE                                00078200
078300        SET WS-PRICE-IX TO WS-PRICE-IDX                           00078300
078400        MOVE WS-PRC-AMOUNT(WS-PRICE-IX) TO WS-RESOLVED-PRICE      00078400
078500    END-IF.                                                       00078500
078600 532-EXIT.                                                        00078600
078700    EXIT.                                                         00078700
078800*                                                                 00078800
078900*                                                                 00078900
079000*        ONE COMPARE PER CALL, PERFORMED BY 532-SEARCH-PRICE-TABLE00079000
079100*        UNTIL A MATCH IS FOUND OR THE TABLE RUNS OUT - SAME      00079100
079200*        HAND-CODED SEARCH PATTERN USED AGAINST THE PRICE TABLE   00079200
079300*        EVERYWHERE ELSE IN THIS PROGRAM.                         00079300
079400 534-SCAN-FOR-LOOKUP.                                             00079400
079500    IF WS-PRC-SYMBOL(WS-PRICE-IX) = WS-LOOKUP-SYMBOL              00079500
079600        MOVE WS-PRICE-IX TO WS-PRICE-IDX                          00079600
079700    ELSE                                                          00079700
079800        SET WS-PRICE-IX UP BY 1                                   00079800
079900    END-IF.                                                       00079900
080000 534-EXIT.                                                        00080000
080100    EXIT.                                                         00080100
080200*                                                                 00080200
080300*                                                                 00080300
080400*        BUILDS AND WRITES ONE LINE OF THE PROCESSING REPORT FOR  00080400
080500*        THE ORDER JUST HANDLED - ORDER TYPE, CRYPTO, QUANTITY,   00080500
080600*        PRICE, OUTCOME MESSAGE AND THE RUNNING CASH BALANCE AFTER00080600
080700*        THE ORDER WAS APPLIED (OR REJECTED, IN WHICH CASE THE    00080700
080800*        BALANCE IS UNCHANGED FROM THE PRIOR LINE).               00080800
080900 540-WRITE-DETAIL-LINE.                                           00080900
081000    MOVE SPACES TO RPT-DETAIL1.                                   00081000
081100    MOVE ORD-TYPE TO RPT-D-TYPE.                                  00081100
081200    MOVE ORD-CRYPTO TO RPT-D-CRYPTO.                              00081200
081300    MOVE WS-ORDER-AMOUNT TO RPT-D-QTY.                            00081300
081400    MOVE WS-RESOLVED-PRICE TO RPT-D-PRICE.                        00081400
081500    MOVE WS-ORDER-OUTCOME-MSG TO RPT-D-MSG.                       00081500
081600    MOVE WS-ACCOUNT-BALANCE TO RPT-D-BALANCE.                     00081600
081700    WRITE REPORT-RECORD FROM RPT-DETAIL1.                         00081700
081800 540-EXIT.                                                        00081800
081900    EXIT.                                                         00081900
082000*                                                                 00082000
082100*                                                                 00082100
082200*        HANDS THE ORDER OFF TO CRYPRUL FOR THE ACTUAL BUY RULE - 00082200
082300*        SUFFICIENT FUNDS CHECK, BALANCE UPDATE AND HOLDINGS      00082300
082400*        POSTING HAPPEN INSIDE THE SUBPROGRAM. ON RETURN, AN      00082400
082500*        ACCEPTED ORDER IS APPENDED TO THE IN-MEMORY TRANSACTION  00082500
082600*        LEDGER FOR LATER WRITE TO TRNFILE; A REJECTED ORDER ONLY 00082600
082700*        BUMPS THE REJECT COUNTER.                                00082700
082800 550-CALL-RULE-BUY.                                               00082800
082900*                                                                 00082900
083000*        LINKAGE ARGUMENTS ARE POSITIONAL AND MUST STAY IN THIS   00083000
083100*        ORDER - CRYPRUL'S PROCEDURE DIVISION USING CLAUSE LISTS  00083100
083200*        THEM IN THE SAME SEQUENCE. THE LAST FIVE ARE THE NEXT    00083200
083300*        OPEN SLOT IN THE TRANSACTION LEDGER, PASSED BY SUBSCRIPT 00083300
083400*        SO CRYPRUL CAN FILL THEM IN DIRECTLY WITHOUT CRYPBAT     00083400
083500*        COPYING THEM AFTERWARD.                                  00083500
083600    CALL "CRYPRUL" USING ORDER-RECORD                             00083600
083700                          WS-PRICE-FOUND-SW                       00083700
083800                          WS-RESOLVED-PRICE                       00083800
083900                          WS-ACCOUNT-BALANCE                      00083900
084000                          WS-HOLDINGS-TABLE                       00084000
084100                          WS-RULE-OUTCOME-SW                      00084100
084200                          WS-ORDER-OUTCOME-MSG                    00084200
084300                          WS-TRN-CRYPTO(WS-TRAN-COUNT + 1)        00084300
084400                          WS-TRN-AMOUNT(WS-TRAN-COUNT + 1)        00084400
084500                          WS-TRN-PRICE(WS-TRAN-COUNT + 1)         00084500
084600                          WS-TRN-TOTAL(WS-TRAN-COUNT + 1)         00084600
084700                          WS-TRN-TYPE(WS-TRAN-COUNT + 1).         00084700
084800    IF WS-RULE-ACCEPTED                                           00084800
084900        ADD 1 TO WS-BUY-ACCEPT-CT                                 00084900
085000        ADD WS-TRN-TOTAL(WS-TRAN-COUNT + 1) TO WS-BUY-TOTAL-USD   00085000
085100        PERFORM 580-APPEND-TRANSACTION THRU 580-EXIT              00085100
085200    ELSE                                                          00085200
085300        ADD 1 TO WS-REJECT-CT                                     00085300
085400    END-IF.                                                       00085400
085500    MOVE WS-TRN-TOTAL(WS-TRAN-COUNT + 1) TO RPT-D-TOTAL.          00085500
085600 550-EXIT.                                                        00085600
085700    EXIT.                                                         00085700
085800*                                                                 00085800
085900*                                                                 00085900
086000*        MIRROR OF 550-CALL-RULE-BUY FOR SELL ORDERS - CRYPRUL    00086000
086100*        CHECKS THE HOLDINGS TABLE BEFORE THE PRICE TABLE PER     00086100
086200*        CT-0241 SO AN UNKNOWN CRYPTO WE NEVER HELD COMES BACK    00086200
086300*        "INSUFFICIENT HOLDINGS" RATHER THAN "NOT AVAILABLE".     00086300
086400 560-CALL-RULE-SELL.                                              00086400
086500    CALL "CRYPRUL" USING ORDER-RECORD                             00086500
086600                          WS-PRICE-FOUND-SW                       00086600
086700                          WS-RESOLVED-PRICE                       00086700
086800                          WS-ACCOUNT-BALANCE                      00086800
086900                          WS-HOLDINGS-TABLE                       00086900
087000                          WS-RULE-OUTCOME-SW                      00087000
087100                          WS-ORDER-OUTCOME-MSG                    00087100
087200                          WS-TRN-CRYPTO(WS-TRAN-COUNT + 1)        00087200
087300                          WS-TRN-AMOUNT(WS-TRAN-COUNT + 1)        00087300
087400                          WS-TRN-PRICE(WS-TRAN-COUNT + 1)         00087400
087500                          WS-TRN-TOTAL(WS-TRAN-COUNT + 1)         00087500
087600                          WS-TRN-TYPE(WS-TRAN-COUNT + 1).         00087600
087700    IF WS-RULE-ACCEPTED                                           00087700
087800        ADD 1 TO WS-SELL-ACCEPT-CT                                00087800
087900        ADD WS-TRN-TOTAL(WS-TRAN-COUNT + 1) TO WS-SELL-TOTAL-USD  00087900
088000        PERFORM 580-APPEND-TRANSACTION THRU 580-EXIT              00088000
088100    ELSE                                                          00088100
088200        ADD 1 TO WS-REJECT-CT                                     00088200
088300    END-IF.                                                       00088300
088400    MOVE WS-TRN-TOTAL(WS-TRAN-COUNT + 1) TO RPT-D-TOTAL.          00088400
088500 560-EXIT.                                                        00088500
088600    EXIT.                                                         00088600
088700*                                                                 00088700
088800*                                                                 00088800
088900*        AN RSET ORDER WIPES THE ACCOUNT BACK TO ITS STARTING     00088900
089000*        BALANCE AND CLEARS THE HOLDINGS TABLE INSIDE CRYPRUL -   00089000
089100*        CT-0117. THIS PARAGRAPH ALSO ZEROES THE IN-MEMORY        00089100
089200*        TRANSACTION LEDGER SINCE A RESET STARTS A NEW TRADING    00089200
089300*        HISTORY; THE RUNNING WS-TXN-CTR USED TO ASSIGN           00089300
089400*        TRANSACTION IDS IS LEFT ALONE SO IDS NEVER REPEAT WITHIN 00089400
089500*        THE SAME RUN.                                            00089500
089600 570-CALL-RULE-RESET.                                             00089600
089700    CALL "CRYPRUL" USING ORDER-RECORD                             00089700
089800                          WS-PRICE-FOUND-SW                       00089800
089900                          WS-RESOLVED-PRICE                       00089900
090000                          WS-ACCOUNT-BALANCE                      00090000
090100                          WS-HOLDINGS-TABLE                       00090100
090200                          WS-RULE-OUTCOME-SW                      00090200
090300                          WS-ORDER-OUTCOME-MSG                    00090300
090400                          WS-TRN-CRYPTO(1)                        00090400
090500                          WS-TRN-AMOUNT(1)                        00090500
090600                          WS-TRN-PRICE(1)                         00090600
090700                          WS-TRN-TOTAL(1)                         00090700
090800                          WS-TRN-TYPE(1).                         00090800
090900    ADD 1 TO WS-RESET-CT.                                         00090900
091000    MOVE ZERO TO WS-TRAN-COUNT.                                   00091000
091100    MOVE ZERO TO WS-TXN-CTR.                                      00091100
091200 570-EXIT.                                                        00091200
091300    EXIT.                                                         00091300
091400*                                                                 00091400
091500*                                                                 00091500
091600*        ADDS ONE ROW TO THE IN-MEMORY TRANSACTION LEDGER FOR AN  00091600
091700*        ACCEPTED BUY OR SELL - ASSIGNS THE NEXT SEQUENTIAL ID AND00091700
091800*        STAMPS THE RUN TIMESTAMP BUILT BACK IN                   00091800
091900*        100-INITIALIZE-RUN. THE TABLE WAS ENLARGED TO 2000       00091900
092000*        ENTRIES UNDER CT-0140 AFTER A HEAVY RUN OVERFLOWED THE   00092000
092100*        ORIGINAL 1200-ENTRY SIZE.                                00092100
092200 580-APPEND-TRANSACTION.                                          00092200
092300    IF WS-TRAN-COUNT < 2000                                       00092300
092400        ADD 1 TO WS-TRAN-COUNT                                    00092400
092500        ADD 1 TO WS-TXN-CTR                                       00092500
092600        MOVE WS-TXN-CTR TO WS-TRN-ID(WS-TRAN-COUNT)               00092600
092700        MOVE WS-RUN-TIMESTAMP TO WS-TRN-DATETIME(WS-TRAN-COUNT)   00092700
092800    ELSE                                                          00092800
092900        DISPLAY "TRANSACTION TABLE FULL - HISTORY TRUNCATED"      00092900
093000    END-IF.                                                       00093000
093100 580-EXIT.                                                        00093100
093200    EXIT.                                                         00093200
093300*                                                                 00093300
093400*                                                                 00093400
093500*        END-OF-JOB WRITE OF THE THREE MASTER/HISTORY FILES - ONE 00093500
093600*        ACCOUNT RECORD, ONE HOLDINGS RECORD PER OPEN POSITION,   00093600
093700*        AND ONE TRANSACTION RECORD PER LEDGER ENTRY ACCUMULATED  00093700
093800*        SINCE LAST RESET (OR SINCE THE START OF THE RUN IF THERE 00093800
093900*        WAS NONE).                                               00093900
094000 600-WRITE-OUTPUT-FILES.                                          00094000
094100*                                                                 00094100
094200*        ONLY ONE ACCOUNT RECORD EVER EXISTS FOR THIS SIMULATION -00094200
094300*        ACC-ID IS HARD-CODED TO 1 RATHER THAN CARRIED AS A REAL  00094300
094400*        ACCOUNT NUMBER, SINCE THIS RUN IS A                      00094400
094500*        SINGLE-ACCOUNT SIMULATION, NOT A MULTI-ACCOUNT BOOK      00094500
094600*        OF BUSINESS.                                             00094600
094700    MOVE 1 TO ACC-ID.                                             00094700
094800    MOVE WS-ACCOUNT-BALANCE TO ACC-BALANCE.                       00094800
094900    WRITE ACCOUNT-RECORD.                                         00094900
095000    MOVE ZERO TO WS-OPEN-POSITION-CT.                             00095000
095100    SET WS-HOLD-IDX TO 1.                                         00095100
095200    PERFORM 610-WRITE-HOLDINGS THRU 610-EXIT                      00095200
095300            UNTIL WS-HOLD-IDX > WS-HOLD-COUNT.                    00095300
095400    SET WS-TRAN-IX TO 1.                                          00095400
095500    PERFORM 620-WRITE-TRANSACTION THRU 620-EXIT                   00095500
095600            UNTIL WS-TRAN-IX > WS-TRAN-COUNT.                     00095600
095700 600-EXIT.                                                        00095700
095800    EXIT.                                                         00095800
095900*                                                                 00095900
096000*                                                                 00096000
096100*        PERFORMED ONCE PER HOLDINGS TABLE ROW - ONLY WRITES A    00096100
096200*        HOLDINGS RECORD WHEN THE AMOUNT IS GREATER THAN ZERO SO A00096200
096300*        POSITION CLOSED OUT BY A SELL (CT-0059) NEVER REAPPEARS  00096300
096400*        IN THE OUTPUT FILE. ALSO COUNTS OPEN POSITIONS FOR THE   00096400
096500*        CONTROL TOTALS REPORT - CT-0233. CORRECTED TO USE        00096500
096600*        WS-HOLD-IDX UNDER CT-0225 AFTER THIS PARAGRAPH SPENT SOME00096600
096700*        TIME NOT WRITING THE FILE AT ALL AGAINST AN UNDECLARED   00096700
096800*        INDEX NAME.                                              00096800
096900 610-WRITE-HOLDINGS.                                              00096900
097000    IF WS-HLD-AMOUNT(WS-HOLD-IDX) > ZERO                          00097000
097100        MOVE 1 TO HLD-ACCOUNT                                     00097100
097200        MOVE WS-HLD-CRYPTO(WS-HOLD-IDX) TO HLD-CRYPTO             00097200
097300        MOVE WS-HLD-AMOUNT(WS-HOLD-IDX) TO HLD-AMOUNT             00097300
097400        WRITE HOLDING-RECORD                                      00097400
097500        ADD 1 TO WS-OPEN-POSITION-CT                              00097500
097600    END-IF.                                                       00097600
097700    SET WS-HOLD-IDX UP BY 1.                                      00097700
097800 610-EXIT.                                                        00097800
097900    EXIT.                                                         00097900
098000*                                                                 00098000
098100*                                                                 00098100
098200*        PERFORMED ONCE PER TRANSACTION LEDGER ROW - STRAIGHT MOVE00098200
098300*        OF EACH WORKING-STORAGE FIELD TO ITS TRNFILE COUNTERPART 00098300
098400*        AND WRITE, DRIVEN BY WS-TRAN-IX UNTIL EVERY ROW SINCE THE00098400
098500*        LAST RESET HAS BEEN WRITTEN.                             00098500
098600 620-WRITE-TRANSACTION.                                           00098600
098700    MOVE WS-TRN-ID(WS-TRAN-IX)       TO TRN-ID.                   00098700
098800    MOVE WS-TRN-CRYPTO(WS-TRAN-IX)   TO TRN-CRYPTO.               00098800
098900    MOVE WS-TRN-AMOUNT(WS-TRAN-IX)   TO TRN-AMOUNT.               00098900
099000    MOVE WS-TRN-PRICE(WS-TRAN-IX)    TO TRN-PRICE.                00099000
099100    MOVE WS-TRN-TOTAL(WS-TRAN-IX)    TO TRN-TOTAL.                00099100
099200    MOVE WS-TRN-DATETIME(WS-TRAN-IX) TO TRN-DATETIME.             00099200
099300    MOVE WS-TRN-TYPE(WS-TRAN-IX)     TO TRN-TYPE.                 00099300
099400    WRITE TRANSACTION-RECORD.                                     00099400
099500    SET WS-TRAN-IX UP BY 1.                                       00099500
099600 620-EXIT.                                                        00099600
099700    EXIT.                                                         00099700
099800*                                                                 00099800
099900*                                                                 00099900
100000*        END-OF-JOB CONTROL TOTALS SECTION OF THE REPORT - ORDERS 00100000
100100*        READ, BUYS/SELLS ACCEPTED, RESETS PROCESSED, ORDERS      00100100
100200*        REJECTED, CASH MOVEMENT ON BOTH SIDES OF THE LEDGER, THE 00100200
100300*        FINAL BALANCE AND THE COUNT OF OPEN HOLDINGS POSITIONS AT00100300
100400*        END OF JOB.                                              00100400
100500 700-REPORT-TOTALS.                                               00100500
100600*                                                                 00100600
100700*        AFTER 2 LEAVES A BLANK LINE BETWEEN THE LAST ORDER DETAIL00100700
100800*        LINE AND THE CONTROL TOTALS BLOCK SO THE TWO SECTIONS OF 00100800
100900*        THE REPORT ARE VISUALLY SEPARATED ON THE PRINTED PAGE.   00100900
101000    WRITE REPORT-RECORD FROM RPT-STATS-HDR1 AFTER 2.              00101000
101100    MOVE "ORDERS READ"                 TO RPT-S-LABEL.            00101100
101200    MOVE WS-ORD-READ-CT                TO RPT-S-VALUE.            00101200
101300    WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.            00101300
101400    MOVE "BUYS ACCEPTED"               TO RPT-S-LABEL.            00101400
101500    MOVE WS-BUY-ACCEPT-CT              TO RPT-S-VALUE.            00101500
101600    WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.            00101600
101700    MOVE "SELLS ACCEPTED"              TO RPT-S-LABEL.            00101700
101800    MOVE WS-SELL-ACCEPT-CT             TO RPT-S-VALUE.            00101800
101900    WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.            00101900
102000    MOVE "RESETS PROCESSED"            TO RPT-S-LABEL.            00102000
102100    MOVE WS-RESET-CT                   TO RPT-S-VALUE.            00102100
102200    WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.            00102200
102300    MOVE "ORDERS REJECTED"             TO RPT-S-LABEL.            00102300
102400    MOVE WS-REJECT-CT                  TO RPT-S-VALUE.            00102400
102500    WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.            00102500
102600    MOVE "USD SPENT ON BUYS"           TO RPT-S-LABEL.            00102600
102700    MOVE WS-BUY-TOTAL-USD              TO RPT-S-VALUE.            00102700
102800    WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.            00102800
102900    MOVE "USD RECEIVED FROM SELLS"     TO RPT-S-LABEL.            00102900
103000    MOVE WS-SELL-TOTAL-USD             TO RPT-S-VALUE.            00103000
103100    WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.            00103100
103200    MOVE "FINAL CASH BALANCE"          TO RPT-S-LABEL.            00103200
103300    MOVE WS-ACCOUNT-BALANCE            TO RPT-S-VALUE.            00103300
103400    WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.            00103400
103500    MOVE "OPEN HOLDINGS POSITIONS"     TO RPT-S-LABEL.            00103500
103600    MOVE WS-OPEN-POSITION-CT           TO RPT-S-VALUE.            00103600
103700    WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 1.            00103700
103800 700-EXIT.                                                        00103800
103900    EXIT.                                                         00103900
104000*                                                                 00104000
104100*                                                                 00104100
104200*        CLOSES EVERY FILE THIS PROGRAM OPENED, INPUT AND OUTPUT  00104200
104300*        ALIKE, IN A SINGLE CLOSE STATEMENT. LAST PARAGRAPH       00104300
104400*        PERFORMED BEFORE 000-MAIN-CONTROL FALLS THROUGH TO       00104400
104500*        GOBACK.                                                  00104500
104600 800-CLOSE-FILES.                                                 00104600
104700*                                                                 00104700
104800*        ONE CLOSE STATEMENT FOR ALL SIX FILES - NO FILE-SPECIFIC 00104800
104900*        CLEANUP IS NEEDED SINCE NONE OF THEM ARE VSAM OR HAVE ANY00104900
105000*        SPECIAL END-OF-EXTENT PROCESSING.                        00105000
105100    CLOSE PRICES ORDERS ACCOUNT HOLDINGS TRANSACTIONS             00105100
105200          REPORT-FILE.                                            00105200
105300 800-EXIT.                                                        00105300
105400    EXIT.                                                         00105400
