000100***************************************************************** 00000100
000200* LICENSED MATERIALS - PROPERTY OF THE COBOL DEVELOPMENT CENTER   00000200
000300* ALL RIGHTS RESERVED                                             00000300
000400***************************************************************** 00000400
000500* PROGRAM:  CRYPRUL                                               00000500
000600*                                                                 00000600
000700* AUTHOR :  R J TATE                                              00000700
000800*                                                                 00000800
000900* CALLED SUBPROGRAM - APPLIES THE BUY, SELL AND RSET BUSINESS     00000900
001000* RULES FOR A SINGLE ORDER AGAINST THE ACCOUNT BALANCE AND THE    00001000
001100* IN-MEMORY HOLDINGS TABLE PASSED IN BY CRYPBAT.  DOES NOT TOUCH  00001100
001200* ANY FILE - ALL WORK IS ON THE LINKAGE ARGUMENTS.                00001200
001300*                                                                 00001300
001400* RETURNS LK-OUTCOME-SW "Y" WHEN THE ORDER WAS ACCEPTED AND       00001400
001500* POSTED, "N" WHEN IT WAS REJECTED - LK-OUTCOME-MSG ALWAYS        00001500
001600* CARRIES THE MESSAGE FOR THE PROCESSING REPORT LINE.             00001600
001700***************************************************************** 00001700
001800 IDENTIFICATION DIVISION.                                         00001800
001900 PROGRAM-ID.    CRYPRUL.                                          00001900
002000 AUTHOR.        R J TATE.                                         00002000
002100 INSTALLATION.  COBOL DEVELOPMENT CENTER.                         00002100
002200 DATE-WRITTEN.  03/14/94.                                         00002200
002300 DATE-COMPILED.                                                   00002300
002400 SECURITY.      NON-CONFIDENTIAL.                                 00002400
002500***************************************************************** 00002500
002600* CHANGE LOG                                                      00002600
002700*                                                                 00002700
002800* MM/DD/YY  BY     TICKET    DESCRIPTION                          00002800
002900* --------  -----  --------  --------------------------------     00002900
003000* 03/14/94  RJT    CT-0041   ORIGINAL PROGRAM - BUY AND SELL      00003000
003100*                            RULES ONLY                           00003100
003200* 07/22/94  RJT    CT-0059   SELL NOW ZEROES OUT AND DROPS A      00003200
003300*                            HOLDING ENTRY INSTEAD OF LEAVING     00003300
003400*                            A GHOST ROW OF 0.000000              00003400
003500* 02/03/95  DWS    CT-0088   BUY/SELL BOTH REJECT WHEN            00003500
003600*                            LK-PRICE-FOUND-SW COMES IN "N"       00003600
003700* 11/09/95  DWS    CT-0117   ADDED 300-APPLY-RESET-RULE           00003700
003800* 09/02/98  DWS    CT-0198   Y2K - NO DATE MATH IN THIS MODULE,   00003800
003900*                            VERIFIED CLEAN DURING THE SHOP-WIDE  00003900
004000*                            Y2K SWEEP.  NO CODE CHANGE.          00004000
004100* 04/12/00  RJT    CT-0225   210-FIND-HOLDING NOW INITIALIZES     00004100
004200*                            LK-HOLD-IDX TO ZERO BEFORE THE       00004200
004300*                            SEARCH - INTERMITTENT BAD SELL       00004300
004400*                            REJECTS WHEN CALLED TWICE IN A ROW   00004400
004500*                            FOR THE SAME CRYPTO                  00004500
004600* 06/19/02  DWS    CT-0241   200-APPLY-SELL-RULE NOW CHECKS       00004600
004700*                            HOLDINGS BEFORE PRICE - AUDIT FOUND  00004700
004800*                            A SELL OF A CRYPTO WE NEVER HELD     00004800
004900*                            (AND THAT WAS ALSO OFF THE PRICE     00004900
005000*                            FILE) CAME BACK "NOT AVAILABLE"      00005000
005100*                            INSTEAD OF "INSUFFICIENT HOLDINGS"   00005100
005200* 06/19/02  DWS    CT-0242   77-LEVELS ADDED FOR WS-FOUND-IDX,    00005200
005300*                            WS-ORDER-COST AND WS-CRY-LEN PER     00005300
005400*                            THE SHOP STANDARDS REVIEW - THESE    00005400
005500*                            WERE STRAY 01-LEVELS                 00005500
005600* 07/03/02  RJT    CT-0243   DROPPED CLASS CRYPTO-ALPHA AND       00005600
005700*                            C01/TOP-OF-FORM FROM SPECIAL-NAMES - 00005700
005800*                            THIS SUBPROGRAM HAS NO FD AND NEVER  00005800
005900*                            TESTED EITHER MNEMONIC.  ADDED A     00005900
006000*                            UPSI-0/STMT-TRACE SWITCH INSTEAD SO  00006000
006100*                            THIS MODULE CAN LOG ITS OWN OUTCOME  00006100
006200*                            WHEN THE SAME TRACE BIT CRYPBAT      00006200
006300*                            HONORS IS ON FOR THE RUN - AUDIT     00006300
006400*                            FINDING.                             00006400
006500** 07/09/02  DWS    CT-0244   COMMENT DENSITY BELOW SHOP          00006500
006600**                            NORM PER STANDARDS REVIEW -         00006600
006700**                            EXPANDED DATA DIVISION AND          00006700
006800**                            PARAGRAPH BANNER COMMENTARY         00006800
006900**                            THROUGHOUT.  NO LOGIC CHANGED.      00006900
007000***************************************************************** 00007000
007100 ENVIRONMENT DIVISION.                                            00007100
007200 CONFIGURATION SECTION.                                           00007200
007300 SOURCE-COMPUTER.  IBM-390.                                       00007300
007400 OBJECT-COMPUTER.  IBM-390.                                       00007400
007500 SPECIAL-NAMES.                                                   00007500
007600    UPSI-0 ON STMT-TRACE-ON OFF STMT-TRACE-OFF.                   00007600
007700***************************************************************** 00007700
007800 DATA DIVISION.                                                   00007800
007900 WORKING-STORAGE SECTION.                                         00007900
008000*                                                                 00008000
008100*                                                                 00008100
008200*        WS-FOUND-IDX/-DIAG, WS-ORDER-COST AND WS-CRY-LEN WERE    00008200
008300*        PULLED OUT AS STANDALONE 77-LEVELS UNDER CT-0242 - THEY  00008300
008400*        WERE STRAIGHT 01-LEVEL ITEMS BEFORE THAT, WHICH THE SHOP 00008400
008500*        STANDARDS REVIEW FLAGGED SINCE NONE OF THE THREE IS EVER 00008500
008600*        A GROUP.                                                 00008600
008700 77  WS-FOUND-IDX                 PIC 9(03) COMP VALUE ZERO.      00008700
008800 77  WS-FOUND-IDX-DIAG REDEFINES WS-FOUND-IDX                     00008800
008900                                 PIC XX.                          00008900
009000 77  WS-ORDER-COST                PIC S9(11)V99 COMP-3.           00009000
009100 77  WS-CRY-LEN                   PIC 9(02) COMP.                 00009100
009200*                                                                 00009200
009300*                                                                 00009300
009400*        STANDARD SHOP ABEND-TEST PAIR, SAME AS THE ONE CARRIED IN00009400
009500*        CRYPBAT - LETS SUPPORT DISPLAY A SUSPECT TWO-BYTE FIELD  00009500
009600*        BOTH AS CHARACTERS AND AS A SIGNED PACKED NUMBER. NOT    00009600
009700*        WIRED TO ANY LIVE FIELD IN THIS PROGRAM.                 00009700
009800 01  CRYPRUL-ABEND-TEST           PIC X(02).                      00009800
009900 01  CRYPRUL-ABEND-TEST-N REDEFINES CRYPRUL-ABEND-TEST            00009900
010000                                 PIC S9(03) COMP-3.               00010000
010100*                                                                 00010100
010200*                                                                 00010200
010300*        DIAGNOSTIC REDEFINES ON A SPARE WORKING FIELD - GIVES    00010300
010400*        SUPPORT A NUMERIC VIEW OF A CRYPTO SYMBOL WHEN ONE COMES 00010400
010500*        IN LOOKING ZONE-DAMAGED. NOT REFERENCED IN NORMAL        00010500
010600*        PROCESSING.                                              00010600
010700 01  LK-CRYPTO-DIAG-KEY           PIC X(12) VALUE SPACES.         00010700
010800 01  LK-CRYPTO-DIAG-N REDEFINES LK-CRYPTO-DIAG-KEY                00010800
010900                                 PIC 9(12).                       00010900
011000*                                                                 00011000
011100 LINKAGE SECTION.                                                 00011100
011200*                                                                 00011200
011300 COPY ORDRCOPY.                                                   00011300
011400*                                                                 00011400
011500*                                                                 00011500
011600*        PRICE-RELATED LINKAGE ITEMS - SET UP BY CRYPBAT'S        00011600
011700*        530-RESOLVE-PRICE AND 532-SEARCH-PRICE-TABLE BEFORE EVERY00011700
011800*        CALL TO THIS PROGRAM. NEITHER RULE PARAGRAPH BELOW TRUSTS00011800
011900*        LK-RESOLVED-PRICE UNLESS LK-PRICE-FOUND-SW IS "Y".       00011900
012000 01  LK-PRICE-FOUND-SW            PIC X(01).                      00012000
012100    88  LK-PRICE-FOUND               VALUE "Y".                   00012100
012200 01  LK-RESOLVED-PRICE            PIC 9(11)V99 COMP-3.            00012200
012300 01  LK-ACCOUNT-BALANCE           PIC S9(11)V99 COMP-3.           00012300
012400*                                                                 00012400
012500 COPY HOLDTAB REPLACING ==:TAG:== BY ==LK==.                      00012500
012600*                                                                 00012600
012700*                                                                 00012700
012800*        OUTCOME LINKAGE ITEMS RETURNED TO CRYPBAT ON EVERY CALL -00012800
012900*        LK-OUTCOME-SW DRIVES THE ACCEPT/REJECT COUNTERS BACK IN  00012900
013000*        CRYPBAT, LK-OUTCOME-MSG GOES STRAIGHT ONTO THE REPORT    00013000
013100*        LINE.                                                    00013100
013200 01  LK-OUTCOME-SW                PIC X(01).                      00013200
013300    88  LK-OUTCOME-ACCEPTED          VALUE "Y".                   00013300
013400    88  LK-OUTCOME-REJECTED          VALUE "N".                   00013400
013500 01  LK-OUTCOME-MSG                PIC X(40).                     00013500
013600*                                                                 00013600
013700*                                                                 00013700
013800*        TRANSACTION FIELDS - ONLY POPULATED WHEN THE ORDER IS    00013800
013900*        ACCEPTED. CRYPBAT APPENDS THESE TO ITS OWN IN-MEMORY     00013900
014000*        LEDGER RIGHT AFTER THE CALL RETURNS; THIS PROGRAM DOES   00014000
014100*        NOT TOUCH THE LEDGER TABLE ITSELF.                       00014100
014200 01  LK-TRN-CRYPTO                 PIC X(12).                     00014200
014300 01  LK-TRN-AMOUNT                 PIC 9(09)V9(06) COMP-3.        00014300
014400 01  LK-TRN-PRICE                  PIC 9(11)V99 COMP-3.           00014400
014500 01  LK-TRN-TOTAL                  PIC 9(11)V99 COMP-3.           00014500
014600 01  LK-TRN-TYPE                   PIC X(04).                     00014600
014700***************************************************************** 00014700
014800 PROCEDURE DIVISION USING ORDER-RECORD                            00014800
014900                         LK-PRICE-FOUND-SW                        00014900
015000                         LK-RESOLVED-PRICE                        00015000
015100                         LK-ACCOUNT-BALANCE                       00015100
015200                         LK-HOLDINGS-TABLE                        00015200
015300                         LK-OUTCOME-SW                            00015300
015400                         LK-OUTCOME-MSG                           00015400
015500                         LK-TRN-CRYPTO                            00015500
015600                         LK-TRN-AMOUNT                            00015600
015700                         LK-TRN-PRICE                             00015700
015800                         LK-TRN-TOTAL                             00015800
015900                         LK-TRN-TYPE.                             00015900
016000*                                                                 00016000
016100*                                                                 00016100
016200*        ENTRY POINT - CALLED ONCE PER ORDER BY CRYPBAT. RESETS   00016200
016300*        THE LINKAGE OUTCOME FIELDS TO A DEFAULT REJECTED STATE,  00016300
016400*        DISPATCHES ON ORD-TYPE TO THE MATCHING RULE PARAGRAPH,   00016400
016500*        THEN RETURNS. THE TRACE DISPLAY JUST BEFORE GOBACK ONLY  00016500
016600*        FIRES WHEN UPSI-0 BIT 1 IS ON FOR THE RUN, THE SAME      00016600
016700*        SWITCH CRYPBAT TESTS - BOTH PROGRAMS READ IT             00016700
016800*        INDEPENDENTLY SINCE A UPSI BIT IS SET ONCE FOR THE WHOLE 00016800
016900*        JOB STEP AND NEEDS NO PASSING BETWEEN THEM.              00016900
017000 000-MAIN-CONTROL.                                                00017000
017100*                                                                 00017100
017200*        EVERY CALL STARTS FROM THE SAME CLEAN SLATE - REJECTED,  00017200
017300*        BLANK MESSAGE, ZERO/SPACE TRANSACTION FIELDS - SO A RULE 00017300
017400*        PARAGRAPH ONLY HAS TO SET WHAT CHANGES ON THE ACCEPT     00017400
017500*        PATH.                                                    00017500
017600    SET LK-OUTCOME-REJECTED TO TRUE.                              00017600
017700    MOVE SPACES TO LK-OUTCOME-MSG.                                00017700
017800    MOVE SPACES TO LK-TRN-CRYPTO.                                 00017800
017900    MOVE ZERO   TO LK-TRN-AMOUNT LK-TRN-PRICE LK-TRN-TOTAL.       00017900
018000    MOVE SPACES TO LK-TRN-TYPE.                                   00018000
018100    EVALUATE TRUE                                                 00018100
018200        WHEN ORD-TYPE-BUY                                         00018200
018300            PERFORM 100-APPLY-BUY-RULE   THRU 100-EXIT            00018300
018400        WHEN ORD-TYPE-SELL                                        00018400
018500            PERFORM 200-APPLY-SELL-RULE  THRU 200-EXIT            00018500
018600        WHEN ORD-TYPE-RESET                                       00018600
018700            PERFORM 300-APPLY-RESET-RULE THRU 300-EXIT            00018700
018800    END-EVALUATE.                                                 00018800
018900    IF STMT-TRACE-ON                                              00018900
019000        DISPLAY "CRYPRUL TRACE - " ORD-TYPE " " ORD-CRYPTO        00019000
019100                " OUTCOME " LK-OUTCOME-SW " " LK-OUTCOME-MSG      00019100
019200    END-IF.                                                       00019200
019300    GOBACK.                                                       00019300
019400*                                                                 00019400
019500*                                                                 00019500
019600*        BUY RULE - REJECTS OUTRIGHT IF THE PRICE WASN'T FOUND ON 00019600
019700*        THE PRICE FILE (LK-PRICE-FOUND-SW COMES IN "N" -         00019700
019800*        CT-0088), THEN REJECTS IF THE ORDER COST EXCEEDS THE     00019800
019900*        CURRENT CASH BALANCE. AN ACCEPTED BUY SUBTRACTS THE COST 00019900
020000*        FROM THE BALANCE, POSTS THE HOLDING AND BUILDS THE       00020000
020100*        LINKAGE TRANSACTION FIELDS FOR CRYPBAT TO APPEND TO ITS  00020100
020200*        LEDGER.                                                  00020200
020300 100-APPLY-BUY-RULE.                                              00020300
020400    IF NOT LK-PRICE-FOUND                                         00020400
020500        MOVE "Error: Cryptocurrency not available." TO            00020500
020600                 LK-OUTCOME-MSG                                   00020600
020700        GO TO 100-EXIT                                            00020700
020800    END-IF.                                                       00020800
020900    COMPUTE WS-ORDER-COST ROUNDED =                               00020900
021000            ORD-AMOUNT * LK-RESOLVED-PRICE.                       00021000
021100    IF WS-ORDER-COST > LK-ACCOUNT-BALANCE                         00021100
021200        MOVE "Error: Insufficient funds." TO LK-OUTCOME-MSG       00021200
021300        GO TO 100-EXIT                                            00021300
021400    END-IF.                                                       00021400
021500    SUBTRACT WS-ORDER-COST FROM LK-ACCOUNT-BALANCE.               00021500
021600    PERFORM 110-POST-BUY-HOLDING THRU 110-EXIT.                   00021600
021700    MOVE ORD-CRYPTO   TO LK-TRN-CRYPTO.                           00021700
021800    MOVE ORD-AMOUNT   TO LK-TRN-AMOUNT.                           00021800
021900    MOVE LK-RESOLVED-PRICE TO LK-TRN-PRICE.                       00021900
022000    MOVE WS-ORDER-COST TO LK-TRN-TOTAL.                           00022000
022100    MOVE "BUY "        TO LK-TRN-TYPE.                            00022100
022200    MOVE "Successfully bought crypto." TO LK-OUTCOME-MSG.         00022200
022300    SET LK-OUTCOME-ACCEPTED TO TRUE.                              00022300
022400 100-EXIT.                                                        00022400
022500    EXIT.                                                         00022500
022600*                                                                 00022600
022700*                                                                 00022700
022800*        ADDS THE PURCHASED AMOUNT TO AN EXISTING HOLDINGS ROW FOR00022800
022900*        THIS CRYPTO, OR OPENS A NEW ROW IF THE ACCOUNT DOESN'T   00022900
023000*        ALREADY HOLD ANY. THE 50-ROW HOLDINGS TABLE LIMIT MATCHES00023000
023100*        THE 50-SYMBOL PRICE TABLE LIMIT IN CRYPBAT - ONE ROW PER 00023100
023200*        CRYPTO THE SHOP CURRENTLY QUOTES A PRICE FOR.            00023200
023300 110-POST-BUY-HOLDING.                                            00023300
023400    PERFORM 210-FIND-HOLDING THRU 210-EXIT.                       00023400
023500    IF WS-FOUND-IDX NOT = ZERO                                    00023500
023600        SET LK-HOLD-IDX TO WS-FOUND-IDX                           00023600
023700        ADD ORD-AMOUNT TO LK-HLD-AMOUNT(LK-HOLD-IDX)              00023700
023800    ELSE                                                          00023800
023900        IF LK-HOLD-COUNT < 50                                     00023900
024000            ADD 1 TO LK-HOLD-COUNT                                00024000
024100            SET LK-HOLD-IDX TO LK-HOLD-COUNT                      00024100
024200            MOVE ORD-CRYPTO TO LK-HLD-CRYPTO(LK-HOLD-IDX)         00024200
024300            MOVE ORD-AMOUNT TO LK-HLD-AMOUNT(LK-HOLD-IDX)         00024300
024400        ELSE                                                      00024400
024500            DISPLAY "CRYPRUL - HOLDINGS TABLE FULL: "             00024500
024600                    ORD-CRYPTO                                    00024600
024700        END-IF                                                    00024700
024800    END-IF.                                                       00024800
024900 110-EXIT.                                                        00024900
025000    EXIT.                                                         00025000
025100*                                                                 00025100
025200*                                                                 00025200
025300*        SELL RULE - CHECKS THE HOLDINGS TABLE BEFORE THE PRICE   00025300
025400*        TABLE PER CT-0241, SO A SELL OF A CRYPTO THE ACCOUNT     00025400
025500*        NEVER HELD COMES BACK "INSUFFICIENT HOLDINGS" EVEN WHEN  00025500
025600*        THAT CRYPTO IS ALSO OFF THE PRICE FILE, RATHER THAN THE  00025600
025700*        MISLEADING "NOT AVAILABLE" MESSAGE THE OLD ORDER OF      00025700
025800*        CHECKS PRODUCED. ONLY AFTER HOLDINGS ARE CONFIRMED       00025800
025900*        SUFFICIENT DOES IT LOOK AT WHETHER TODAY'S PRICE IS      00025900
026000*        AVAILABLE TO VALUE THE SALE.                             00026000
026100 200-APPLY-SELL-RULE.                                             00026100
026200    PERFORM 210-FIND-HOLDING THRU 210-EXIT.                       00026200
026300    IF WS-FOUND-IDX = ZERO                                        00026300
026400        PERFORM 230-BUILD-NO-HOLDING-MSG THRU 230-EXIT            00026400
026500        GO TO 200-EXIT                                            00026500
026600    END-IF.                                                       00026600
026700    SET LK-HOLD-IDX TO WS-FOUND-IDX.                              00026700
026800    IF ORD-AMOUNT > LK-HLD-AMOUNT(LK-HOLD-IDX)                    00026800
026900        PERFORM 230-BUILD-NO-HOLDING-MSG THRU 230-EXIT            00026900
027000        GO TO 200-EXIT                                            00027000
027100    END-IF.                                                       00027100
027200    IF NOT LK-PRICE-FOUND                                         00027200
027300        MOVE "Error: Cryptocurrency not available." TO            00027300
027400                 LK-OUTCOME-MSG                                   00027400
027500        GO TO 200-EXIT                                            00027500
027600    END-IF.                                                       00027600
027700    COMPUTE WS-ORDER-COST ROUNDED =                               00027700
027800            ORD-AMOUNT * LK-RESOLVED-PRICE.                       00027800
027900    ADD WS-ORDER-COST TO LK-ACCOUNT-BALANCE.                      00027900
028000    PERFORM 220-POST-SELL-HOLDING THRU 220-EXIT.                  00028000
028100    MOVE ORD-CRYPTO   TO LK-TRN-CRYPTO.                           00028100
028200    MOVE ORD-AMOUNT   TO LK-TRN-AMOUNT.                           00028200
028300    MOVE LK-RESOLVED-PRICE TO LK-TRN-PRICE.                       00028300
028400    MOVE WS-ORDER-COST TO LK-TRN-TOTAL.                           00028400
028500    MOVE "SELL"        TO LK-TRN-TYPE.                            00028500
028600    MOVE "Successfully sold crypto." TO LK-OUTCOME-MSG.           00028600
028700    SET LK-OUTCOME-ACCEPTED TO TRUE.                              00028700
028800 200-EXIT.                                                        00028800
028900    EXIT.                                                         00028900
029000*                                                                 00029000
029100*        LK-HOLD-IDX IS RESET TO ZERO FIRST - CT-0225. BEFORE THIS00029100
029200*        FIX, IF THE PRIOR ORDER'S SEARCH HAD LEFT THE INDEX      00029200
029300*        SITTING ON THE LAST TABLE ENTRY, A ONE-ENTRY HOLDINGS    00029300
029400*        TABLE COULD REPORT A FALSE NOT-FOUND.                    00029400
029500*                                                                 00029500
029600*        LINEAR SCAN OF THE HOLDINGS TABLE FOR THE ORDER'S CRYPTO.00029600
029700*        WS-FOUND-IDX IS RESET TO ZERO BEFORE EVERY SEARCH -      00029700
029800*        CT-0225 SO A PRIOR CALL'S INDEX POSITION NEVER LEAKS INTO00029800
029900*        THIS ONE. PERFORMED BY BOTH THE BUY AND THE SELL RULE.   00029900
030000 210-FIND-HOLDING.                                                00030000
030100    MOVE ZERO TO WS-FOUND-IDX.                                    00030100
030200    SET LK-HOLD-IDX TO 1.                                         00030200
030300    PERFORM 212-SCAN-HOLDINGS THRU 212-EXIT                       00030300
030400            UNTIL LK-HOLD-IDX > LK-HOLD-COUNT                     00030400
030500               OR WS-FOUND-IDX NOT = ZERO.                        00030500
030600 210-EXIT.                                                        00030600
030700    EXIT.                                                         00030700
030800*                                                                 00030800
030900*                                                                 00030900
031000*        ONE COMPARE PER CALL, PERFORMED BY 210-FIND-HOLDING UNTIL00031000
031100*        A MATCH TURNS UP OR THE TABLE RUNS OUT - SAME HAND-ROLLED00031100
031200*        SEARCH STYLE CRYPBAT USES AGAINST ITS PRICE TABLE.       00031200
031300 212-SCAN-HOLDINGS.                                               00031300
031400    IF LK-HLD-CRYPTO(LK-HOLD-IDX) = ORD-CRYPTO                    00031400
031500        SET WS-FOUND-IDX TO LK-HOLD-IDX                           00031500
031600    ELSE                                                          00031600
031700        SET LK-HOLD-IDX UP BY 1                                   00031700
031800    END-IF.                                                       00031800
031900 212-EXIT.                                                        00031900
032000    EXIT.                                                         00032000
032100*                                                                 00032100
032200*                                                                 00032200
032300*        SUBTRACTS THE SOLD AMOUNT FROM THE HOLDING ROW FOUND BY  00032300
032400*        210-FIND-HOLDING. A ROW IS LEFT IN PLACE EVEN AT AN EXACT00032400
032500*        ZERO BALANCE - CRYPBAT'S 610-WRITE-HOLDINGS SKIPS ANY ROW00032500
032600*        THAT IS NOT GREATER THAN ZERO WHEN THE HOLDINGS FILE IS  00032600
032700*        ACTUALLY WRITTEN, SO A FULLY CLOSED-OUT POSITION NEVER   00032700
032800*        SHOWS UP THERE - CT-0059.                                00032800
032900 220-POST-SELL-HOLDING.                                           00032900
033000    SUBTRACT ORD-AMOUNT FROM LK-HLD-AMOUNT(LK-HOLD-IDX).          00033000
033100 220-EXIT.                                                        00033100
033200    EXIT.                                                         00033200
033300*                                                                 00033300
033400*        A HOLDING ROW IS LEFT IN THE TABLE EVEN AT A ZERO BALANCE00033400
033500*        - CRYPBAT'S 610-WRITE-HOLDINGS SKIPS ANY ROW THAT IS NOT 00033500
033600*        GREATER THAN ZERO WHEN THE FILE IS WRITTEN, SO A         00033600
033700*        CLOSED-OUT POSITION NEVER SHOWS UP THERE - CT-0059.      00033700
033800 230-BUILD-NO-HOLDING-MSG.                                        00033800
033900    MOVE SPACES TO LK-OUTCOME-MSG.                                00033900
034000    MOVE 12 TO WS-CRY-LEN.                                        00034000
034100    PERFORM 232-BACK-UP-ONE THRU 232-EXIT                         00034100
034200            UNTIL ORD-CRYPTO(WS-CRY-LEN:1) NOT = SPACE            00034200
034300               OR WS-CRY-LEN = 1.                                 00034300
034400    STRING "Error: Insufficient holdings of "                     00034400
034500                 DELIMITED BY SIZE                                00034500
034600           ORD-CRYPTO(1:WS-CRY-LEN) DELIMITED BY SIZE             00034600
034700           INTO LK-OUTCOME-MSG.                                   00034700
034800 230-EXIT.                                                        00034800
034900    EXIT.                                                         00034900
035000*                                                                 00035000
035100*                                                                 00035100
035200*        SINGLE-STATEMENT HELPER PERFORMED IN A LOOP BY           00035200
035300*        230-BUILD-NO-HOLDING-MSG TO TRIM TRAILING BLANKS OFF THE 00035300
035400*        CRYPTO SYMBOL BEFORE IT GOES INTO THE OUTCOME MESSAGE.   00035400
035500 232-BACK-UP-ONE.                                                 00035500
035600    SUBTRACT 1 FROM WS-CRY-LEN.                                   00035600
035700 232-EXIT.                                                        00035700
035800    EXIT.                                                         00035800
035900*                                                                 00035900
036000*                                                                 00036000
036100*        RSET ORDER - PUTS THE ACCOUNT BALANCE BACK TO THE        00036100
036200*        $100,000.00 STARTING POINT AND EMPTIES THE HOLDINGS TABLE00036200
036300*        - CT-0117. RSET ALWAYS SUCCEEDS; THERE IS NO REJECT PATH 00036300
036400*        FOR THIS ORDER TYPE. CRYPBAT'S 570-CALL-RULE-RESET IS    00036400
036500*        WHAT CLEARS THE TRANSACTION LEDGER ON THE CALLER'S SIDE. 00036500
036600 300-APPLY-RESET-RULE.                                            00036600
036700    MOVE +100000.00 TO LK-ACCOUNT-BALANCE.                        00036700
036800    MOVE ZERO TO LK-HOLD-COUNT.                                   00036800
036900    MOVE "Account has been reset" TO LK-OUTCOME-MSG.              00036900
037000    SET LK-OUTCOME-ACCEPTED TO TRUE.                              00037000
037100 300-EXIT.                                                        00037100
037200    EXIT.                                                         00037200
