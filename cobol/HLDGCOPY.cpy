000100***************************************************************00000100
000200* HLDGCOPY  -  HOLDINGS FILE RECORD LAYOUT                     *00000200
000300*                                                               *00000300
000400* ONE RECORD PER CRYPTO WITH A POSITIVE QUANTITY ON HAND AT     *00000400
000500* END OF JOB.  ZERO AND CLOSED-OUT POSITIONS ARE NOT WRITTEN -  *00000500
000600* SEE 610-WRITE-HOLDINGS IN CRYPBAT.                            *00000600
000700*                                                               *00000700
000800* NOTE - FIELD WIDTHS AS CARRIED SUM TO 37 BYTES                *00000800
000900* (10+12+15), WITH NO PAD.                                      *00000900
001000*                                                               *00001000
001100*   MM/DD/YY  BY     TICKET   DESCRIPTION                       *00001100
001200*   -------- ------  -------  -----------------------------    *00001200
001300*   03/14/94  RJT     CT-0041  ORIGINAL LAYOUT                  *00001300
001350*   07/22/94  RJT     CT-0059  ADDED FILLER PAD                  *00001350
001400***************************************************************00001400
001500 01  HOLDING-RECORD.                                            00001500
001600     05  HLD-ACCOUNT             PIC 9(10).                     00001600
001700     05  HLD-CRYPTO              PIC X(12).                     00001700
001800     05  HLD-AMOUNT              PIC 9(09)V9(06).                00001800
001850     05  FILLER                  PIC X(01).                     00001850
