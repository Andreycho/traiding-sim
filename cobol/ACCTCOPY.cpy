000100***************************************************************00000100
000200* ACCTCOPY  -  ACCOUNT MASTER FILE RECORD LAYOUT               *00000200
000300*                                                               *00000300
000400* SINGLE-ACCOUNT SIMULATION - ONE RECORD PER RUN, WRITTEN AT    *00000400
000500* END OF JOB WITH THE ACCOUNT'S CLOSING CASH BALANCE.           *00000500
000600*                                                               *00000600
000700*   MM/DD/YY  BY     TICKET   DESCRIPTION                       *00000700
000800*   -------- ------  -------  -----------------------------    *00000800
000900*   03/14/94  RJT     CT-0041  ORIGINAL LAYOUT                  *00000900
000950*   07/22/94  RJT     CT-0059  ADDED FILLER PAD                  *00000950
001000***************************************************************00001000
001100 01  ACCOUNT-RECORD.                                            00001100
001200     05  ACC-ID                  PIC 9(10).                     00001200
001300     05  ACC-BALANCE             PIC S9(11)V99                  00001300
001400                                 SIGN IS LEADING SEPARATE.       00001400
001450     05  FILLER                  PIC X(01).                     00001450
